000100******************************************************************
000200*    QUERYREC  --  SAFETYNET QUERY/TRANSACTION RECORD
000300*    ONE RECORD DRIVES ONE ALERTRPT ANSWER.  QRY-ARG-NUM CARRIES
000400*    A STATION NUMBER (COVERAGE/PHONEALERT/FLOOD); QRY-ARG-TEXT
000500*    CARRIES AN ADDRESS (CHILDALERT/FIRE), A LAST NAME
000600*    (PERSONINFO) OR A CITY (COMMEMAIL) DEPENDING ON QRY-TYPE.
000700*
000800*    USED AS --  01 QUERY-TRANSACTION-REC.  COPY QUERYREC.
000900******************************************************************
001000     10  QUERY-TYPE               PIC X(12).
001100         88  QUERY-IS-COVERAGE    VALUE "COVERAGE    ".
001200         88  QUERY-IS-CHILDALERT  VALUE "CHILDALERT  ".
001300         88  QUERY-IS-PHONEALERT  VALUE "PHONEALERT  ".
001400         88  QUERY-IS-FIRE        VALUE "FIRE        ".
001500         88  QUERY-IS-FLOOD       VALUE "FLOOD       ".
001600         88  QUERY-IS-PERSONINFO  VALUE "PERSONINFO  ".
001700         88  QUERY-IS-COMMEMAIL   VALUE "COMMEMAIL   ".
001800     10  QUERY-ARG-NUM            PIC 9(02).
001900     10  QUERY-ARG-TEXT           PIC X(40).
002000     10  FILLER                   PIC X(06).
