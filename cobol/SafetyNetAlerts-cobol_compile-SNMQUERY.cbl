000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNMQUERY.
000400 AUTHOR. M. D. ANDERSON.
000500 INSTALLATION. COUNTY DP SERVICES.
000600 DATE-WRITTEN. 11/12/90.
000700 DATE-COMPILED. 11/12/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE THREE SAFETYNET MASTER FILES
001300*          (PERSONS, FIRESTATIONS, MEDICALS) INTO STORAGE, THEN
001400*          READS THE QUERIES FILE ONE RECORD AT A TIME AND WRITES
001500*          THE ANSWER TO EACH QUERY ON THE ALERTRPT PRINT FILE -
001600*          STATION COVERAGE ROSTERS, CHILD-ALERT LISTS, PHONE-
001700*          ALERT LISTS, FIRE AND FLOOD HOUSEHOLD REPORTS, PERSON-
001800*          INFO LOOKUPS AND COMMUNITY E-MAIL LISTS.
001900*
002000*          THIS RUN IS READ-ONLY AGAINST ALL THREE MASTERS - ANY
002100*          ADD/CHANGE/DELETE TRANSACTIONS MUST HAVE ALREADY BEEN
002200*          APPLIED BY SNMMAINT BEFORE THIS JOB STEP RUNS.
002300*
002400*          AN EMPTY OR UNREADABLE MASTER IS A FATAL ERROR - THE
002500*          REPORT CANNOT BE TRUSTED WITHOUT ALL THREE ROSTERS.
002600*
002700******************************************************************
002800         PERSON MASTER           -   DDS0002.PERSONS
002900         FSTATION MASTER         -   DDS0002.FIRESTATIONS
003000         MEDICAL MASTER          -   DDS0002.MEDICALS
003100         QUERY/TRANSACTION FILE  -   DDS0002.QUERIES
003200         ALERT REPORT            -   DDS0002.ALERTRPT
003300         DUMP FILE               -   SYSOUT
003400******************************************************************
003500*    CHANGE LOG
003600*    ----------------------------------------------------------
003700*    DATE     BY    REQUEST    DESCRIPTION
003800*    -------- ----  ---------  -----------------------------
003900*    11/12/90  MDA  INITIAL    ORIGINAL CODING FOR SAFETYNET
004000*                              ALERTS CONVERSION PROJECT.
004100*    04/02/91  MDA  CR-0112    ADDED THE END-OF-RUN CONTROL-
004200*                              TOTALS BLOCK (READ/ANSWERED/NOT
004300*                              FOUND) REQUESTED BY OPERATIONS.
004400*    09/18/92  RTH  CR-0177   FIRE AND FLOOD NOW PRINT THE FULL
004500*                              ENRICHED PERSON-INFO LINE INSTEAD
004600*                              OF JUST NAME AND ADDRESS.
004700*    02/25/94  RTH  PR-0319   COVERAGE NO LONGER COUNTS A PERSON
004800*                              WHOSE MEDICAL RECORD HAS NO
004900*                              BIRTHDATE - REPORTED AND SKIPPED.
005000*    06/30/95  GVW  PR-0336   CHILDALERT HOUSEHOLD LIST NOW WRAPS
005100*                              TO A CONTINUATION LINE INSTEAD OF
005200*                              TRUNCATING SILENTLY AT COLUMN 132.
005300*    01/08/97  GVW  CR-0228   PHONEALERT NOW SUPPRESSES DUPLICATE
005400*                              PHONE NUMBERS FOR A MULTI-PERSON
005500*                              HOUSEHOLD.
005600*    08/19/98  DMP  Y2K-0007  PROCESSING DATE TAKEN FROM FUNCTION
005700*                              CURRENT-DATE (FULL 4-DIGIT YEAR) -
005800*                              NO 2-DIGIT WINDOWING IN THIS
005900*                              PROGRAM.
006000*    03/03/99  DMP  Y2K-0007  Y2K SIGN-OFF - NO CHANGES REQUIRED.
006100*    11/14/00  GVW  PR-0402   RAISED THE PERSON TABLE SIZE FROM
006200*                              250 TO 500 ENTRIES TO MATCH
006300*                              SNMMAINT - ROSTER GROWTH.
006400*    05/02/02  MDA  PR-0477   ADDED THE QUERY-TYPE VALIDATION
006500*                              ABEND FOR A RECORD THAT MATCHES
006600*                              NONE OF THE SEVEN KNOWN TYPES.
006700*    10/07/03  GVW  PR-0488   A COVERAGE-LIST PERSON WITH NO
006800*                              MEDICAL RECORD OR A BLANK BIRTH-
006900*                              DATE NOW ABENDS THE RUN INSTEAD OF
007000*                              BEING SKIPPED - PR-0319 LEFT THE
007100*                              DETAIL LIST AND THE ADULT/CHILD
007200*                              TOTALS OUT OF BALANCE.
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS NEXT-PAGE.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT PERSONS
008800     ASSIGN TO UT-S-PERSONS
008900       ORGANIZATION IS SEQUENTIAL
009000       FILE STATUS IS PERSONS-STATUS.
009100
009200     SELECT FIRESTATIONS
009300     ASSIGN TO UT-S-FSTATNS
009400       ORGANIZATION IS SEQUENTIAL
009500       FILE STATUS IS FSTATNS-STATUS.
009600
009700     SELECT MEDICALS
009800     ASSIGN TO UT-S-MEDICAL
009900       ORGANIZATION IS SEQUENTIAL
010000       FILE STATUS IS MEDICAL-STATUS.
010100
010200     SELECT QUERIES
010300     ASSIGN TO UT-S-QUERIES
010400       ORGANIZATION IS SEQUENTIAL
010500       FILE STATUS IS QUERIES-STATUS.
010600
010700     SELECT ALERTRPT
010800     ASSIGN TO UT-S-ALRTRPT
010900       ORGANIZATION IS SEQUENTIAL
011000       FILE STATUS IS ALRTRPT-STATUS.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** PERSON MASTER - LOADED WHOLE, READ-ONLY FOR THIS RUN.
012300 FD  PERSONS
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 147 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS PERSONS-REC.
012900 01  PERSONS-REC PIC X(147).
013000
013100****** FIRE-STATION MASTER - LOADED WHOLE, READ-ONLY FOR THIS RUN.
013200 FD  FIRESTATIONS
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 32 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FSTATNS-REC.
013800 01  FSTATNS-REC PIC X(32).
013900
014000****** MEDICAL-RECORD MASTER - LOADED WHOLE, READ-ONLY THIS RUN.
014100 FD  MEDICALS
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 225 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS MEDICAL-REC.
014700 01  MEDICAL-REC PIC X(225).
014800
014900****** ONE QUERY RECORD DRIVES ONE ALERTRPT ANSWER GROUP.
015000 FD  QUERIES
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 60 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS QUERIES-REC.
015600 01  QUERIES-REC PIC X(60).
015700
015800****** 132-COLUMN PRINT-STYLE ALERT/QUERY REPORT.
015900 FD  ALERTRPT
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 132 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS ALRTRPT-REC.
016500 01  ALRTRPT-REC PIC X(132).
016600
016700 WORKING-STORAGE SECTION.
016800
016900 01  FILE-STATUS-CODES.
017000     05  PERSONS-STATUS          PIC X(2).
017100         88 CODE-OK-PERSONS  VALUE SPACES.
017200         88 NO-MORE-PERSONS  VALUE "10".
017300     05  FSTATNS-STATUS          PIC X(2).
017400         88 CODE-OK-FSTATNS  VALUE SPACES.
017500         88 NO-MORE-FSTATNS  VALUE "10".
017600     05  MEDICAL-STATUS          PIC X(2).
017700         88 CODE-OK-MEDICAL  VALUE SPACES.
017800         88 NO-MORE-MEDICAL  VALUE "10".
017900     05  QUERIES-STATUS          PIC X(2).
018000         88 CODE-OK-QUERIES  VALUE SPACES.
018100         88 NO-MORE-QUERIES  VALUE "10".
018200     05  ALRTRPT-STATUS          PIC X(2).
018300         88 CODE-OK-ALRTRPT  VALUE SPACES.
018400     05  FILLER                  PIC X(08).
018500
018600 01  FLAGS-AND-SWITCHES.
018700     05  MORE-QUERIES-SW         PIC X(01) VALUE "Y".
018800         88  MORE-QUERY-RECS     VALUE "Y".
018900         88  NO-MORE-QUERY-RECS  VALUE "N".
019000     05  WS-MEDICAL-MATCH-SW     PIC X(01) VALUE "N".
019100         88  WS-MEDICAL-WAS-MATCHED VALUE "Y".
019200     05  WS-PHONE-DUP-SW         PIC X(01) VALUE "N".
019300         88  WS-PHONE-IS-DUP     VALUE "Y".
019400     05  FILLER                  PIC X(10).
019500
019600 77  WS-RESULT-FOUND-SW          PIC X(01) VALUE "N".
019700     88  WS-RESULT-WAS-FOUND     VALUE "Y".
019800
019900****** CURRENT DATE/TIME - USED FOR THE REPORT HEADER DATE STAMP
020000****** AND TO BUILD THE RUN'S AGE-CALCULATION PROCESSING DATE.
020100 01  WS-CURRENT-DATE-FIELDS.
020200       05  WS-CURRENT-DATE.
020300           10  WS-CURRENT-YEAR    PIC  9(4).
020400           10  WS-CURRENT-MONTH   PIC  9(2).
020500           10  WS-CURRENT-DAY     PIC  9(2).
020600       05  WS-CURRENT-TIME.
020700           10  WS-CURRENT-HOUR    PIC  9(2).
020800           10  WS-CURRENT-MINUTE  PIC  9(2).
020900           10  WS-CURRENT-SECOND  PIC  9(2).
021000           10  WS-CURRENT-MS      PIC  9(2).
021100       05  WS-DIFF-FROM-GMT       PIC S9(4).
021200
021300****** Y2K-0007 - BUILT FROM WS-CURRENT-DATE ABOVE, PASSED TO
021400****** SNMAGE AS LK-PROCESS-DATE ON EVERY CALL.
021500 01  WS-PROCESS-DATE-FIELDS.
021600     05  WS-PROCESS-DATE         PIC 9(08).
021700     05  WS-PROCESS-DATE-R REDEFINES WS-PROCESS-DATE.
021800         10  WS-PD-YEAR          PIC 9(4).
021900         10  WS-PD-MONTH         PIC 9(2).
022000         10  WS-PD-DAY           PIC 9(2).
022100     05  FILLER                  PIC X(10).
022200
022300 01  WS-CONTROL-COUNTS.
022400     05  WS-QUERIES-READ         PIC S9(4) COMP VALUE 0.
022500     05  WS-QUERIES-ANSWERED     PIC S9(4) COMP VALUE 0.
022600     05  WS-QUERIES-NOTFOUND     PIC S9(4) COMP VALUE 0.
022700     05  FILLER                  PIC X(10).
022800
022900 01  WS-MISC-FIELDS.
023000     05  WS-ADULT-COUNT          PIC 9(4) COMP VALUE 0.
023100     05  WS-CHILD-COUNT          PIC 9(4) COMP VALUE 0.
023200     05  WS-STR-PTR              PIC 9(3) COMP VALUE 1.
023300     05  WS-HOUSEHOLD-IDX        PIC 9(4) COMP VALUE 0.
023400     05  WS-HH-SUB               PIC 9(4) COMP VALUE 0.
023500     05  WS-MED-SUB              PIC 9(1) COMP VALUE 0.
023600     05  WS-SAVE-ADDRESS         PIC X(30) VALUE SPACES.
023700     05  WS-SAVE-FIRSTNAME       PIC X(20) VALUE SPACES.
023800     05  WS-SAVE-LASTNAME        PIC X(20) VALUE SPACES.
023900     05  WS-LINES                PIC 9(02) COMP VALUE 99.
024000     05  WS-PAGES                PIC 9(04) COMP VALUE 1.
024100     05  FILLER                  PIC X(10).
024200
024300 77  WS-SAVE-STATION             PIC 9(02) VALUE 0.
024400 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
024500 77  ONE-VAL                     PIC 9(1) VALUE 1.
024600
024700****** PASSED BY REFERENCE TO SNMAGE - LAYOUT MUST STAY IN STEP
024800****** WITH LK-AGE-PARMS IN THAT PROGRAM'S LINKAGE SECTION.
024900 01  WS-AGE-PARMS.
025000     05  WS-AGE-BIRTHDATE        PIC X(10).
025100     05  WS-AGE-PROCESS-DATE     PIC 9(08).
025200     05  WS-AGE-COMPUTED         PIC 9(03).
025300     05  WS-AGE-RETURN-CODE      PIC S9(04) COMP.
025400     05  FILLER                  PIC X(05).
025500
025600****** A CHILD'S COMMA-JOINED HOUSEHOLD LIST CAN RUN LONGER THAN
025700****** ONE PRINT LINE - PR-0336 SPLITS IT ACROSS TWO CHUNKS.
025800 01  WS-HHOLD-FULL               PIC X(200).
025900 01  WS-HHOLD-FULL-R REDEFINES WS-HHOLD-FULL.
026000     05  WS-HHOLD-CHUNK1         PIC X(66).
026100     05  WS-HHOLD-CHUNK2         PIC X(118).
026200     05  FILLER                  PIC X(16).
026300
026400****** DISTINCT-PHONE WORK TABLE FOR PHONEALERT - CR-0228.
026500 01  WS-PHONE-SEEN-TABLE.
026600     05  WS-PHONE-SEEN-COUNT     PIC 9(4) COMP VALUE 0.
026700     05  WS-PHONE-SEEN-ENTRY PIC X(12) OCCURS 500 TIMES
026800                             INDEXED BY WS-PHN-IDX.
026900
027000****** PERSON MASTER RECORD - FD BREAKDOWN AND IN-MEMORY TABLE.
027100 01  PERSON-MASTER-REC.
027200     COPY PERSMAST.
027300
027400 01  PERSON-MASTER-TABLE.
027500     05  WS-PERSON-COUNT         PIC 9(4) COMP VALUE 0.
027600     05  WS-PERSON-TABLE-MAX     PIC 9(4) COMP VALUE 500.
027700     05  PERSON-TABLE-ENTRY OCCURS 500 TIMES
027800                            INDEXED BY WS-PER-IDX.
027900         COPY PERSMAST.
028000
028100****** FIRE-STATION MASTER RECORD - FD BREAKDOWN AND TABLE.
028200 01  FSTATION-MASTER-REC.
028300     COPY FSTNMAST.
028400
028500 01  FSTATION-MASTER-TABLE.
028600     05  WS-FSTATION-COUNT       PIC 9(4) COMP VALUE 0.
028700     05  WS-FSTATION-TABLE-MAX   PIC 9(4) COMP VALUE 100.
028800     05  FSTATION-TABLE-ENTRY OCCURS 100 TIMES
028900                              INDEXED BY WS-FST-IDX.
029000         COPY FSTNMAST.
029100
029200****** MEDICAL-RECORD MASTER - FD BREAKDOWN AND TABLE.
029300 01  MEDICAL-MASTER-REC.
029400     COPY MEDIMAST.
029500
029600 01  MEDICAL-MASTER-TABLE.
029700     05  WS-MEDICAL-COUNT        PIC 9(4) COMP VALUE 0.
029800     05  WS-MEDICAL-TABLE-MAX    PIC 9(4) COMP VALUE 500.
029900     05  MEDICAL-TABLE-ENTRY OCCURS 500 TIMES
030000                             INDEXED BY WS-MED-IDX.
030100         COPY MEDIMAST.
030200
030300 01  QUERY-TRANSACTION-REC.
030400     COPY QUERYREC.
030500
030600 01  PARA-NAME                   PIC X(30) VALUE SPACES.
030700
030800 01  ABEND-REC.
030900     COPY ABENDREC.
031000
031100****** REPORT PRINT LINES - STYLED ON THE SHOP'S PATLIST LAYOUT.
031200 01  WS-BLANK-LINE.
031300     05  FILLER                  PIC X(132) VALUE SPACES.
031400
031500 01  WS-PAGE-HDR-REC.
031600     05  FILLER                  PIC X(1) VALUE SPACE.
031700     05  WS-HDR-DATE.
031800         10  WS-HDR-YYYY         PIC 9(4).
031900         10  FILLER              PIC X(1) VALUE "-".
032000         10  WS-HDR-MM           PIC 99.
032100         10  FILLER              PIC X(1) VALUE "-".
032200         10  WS-HDR-DD           PIC 99.
032300     05  FILLER                  PIC X(10) VALUE SPACES.
032400     05  FILLER                  PIC X(50) VALUE
032500         "SafetyNet Alerts - Community Alert Report".
032600     05  FILLER                  PIC X(26) VALUE
032700         "Page Number:" JUSTIFIED RIGHT.
032800     05  WS-HDR-PAGE-NBR         PIC ZZ9.
032900     05  FILLER                  PIC X(29) VALUE SPACES.
033000
033100 01  WS-QUERY-HDR-LINE.
033200     05  FILLER                  PIC X(3) VALUE SPACES.
033300     05  FILLER                  PIC X(7) VALUE "QUERY:".
033400     05  WS-QHL-TYPE             PIC X(12).
033500     05  FILLER                  PIC X(3) VALUE SPACES.
033600     05  FILLER                  PIC X(10) VALUE "ARGUMENT:".
033700     05  WS-QHL-ARG-NUM-ED       PIC ZZ9.
033800     05  WS-QHL-ARG              PIC X(40).
033900     05  FILLER                  PIC X(54) VALUE SPACES.
034000
034100 01  WS-NOTFOUND-LINE.
034200     05  FILLER                  PIC X(5) VALUE SPACES.
034300     05  FILLER                  PIC X(20) VALUE
034400         "**** NOT FOUND ****".
034500     05  FILLER                  PIC X(107) VALUE SPACES.
034600
034700 01  WS-STATION-SUBHDR-LINE.
034800     05  FILLER                  PIC X(5) VALUE SPACES.
034900     05  FILLER                  PIC X(9) VALUE "STATION:".
035000     05  WS-SSH-STATION          PIC ZZ9.
035100     05  FILLER                  PIC X(115) VALUE SPACES.
035200
035300 01  WS-COVERAGE-DETAIL-LINE.
035400     05  FILLER                  PIC X(3) VALUE SPACES.
035500     05  WS-COV-FIRST            PIC X(20).
035600     05  FILLER                  PIC X(2) VALUE SPACES.
035700     05  WS-COV-LAST             PIC X(20).
035800     05  FILLER                  PIC X(2) VALUE SPACES.
035900     05  WS-COV-ADDRESS          PIC X(30).
036000     05  FILLER                  PIC X(2) VALUE SPACES.
036100     05  WS-COV-PHONE            PIC X(12).
036200     05  FILLER                  PIC X(41) VALUE SPACES.
036300
036400****** PR-0319 - THE TOTALS LINE BELOW COVERAGE DETAIL IS ALSO AN
036500****** EDITED-FIELD BREAKDOWN, NOT JUST A PRINT BUFFER.
036600 01  WS-COVERAGE-TOTALS-LINE     PIC X(40).
036700 01  WS-COVERAGE-TOTALS-LINE-R REDEFINES WS-COVERAGE-TOTALS-LINE.
036800     05  FILLER                  PIC X(5) VALUE SPACES.
036900     05  FILLER                  PIC X(13) VALUE "ADULT COUNT:".
037000     05  WS-CTL-ADULT            PIC ZZZ9.
037100     05  FILLER                  PIC X(3) VALUE SPACES.
037200     05  FILLER                  PIC X(13) VALUE "CHILD COUNT:".
037300     05  WS-CTL-CHILD            PIC ZZZ9.
037400
037500 01  WS-CHILDALERT-DETAIL-LINE.
037600     05  FILLER                  PIC X(3) VALUE SPACES.
037700     05  WS-CAL-FIRST            PIC X(20).
037800     05  FILLER                  PIC X(2) VALUE SPACES.
037900     05  WS-CAL-LAST             PIC X(20).
038000     05  FILLER                  PIC X(2) VALUE SPACES.
038100     05  FILLER                  PIC X(4) VALUE "AGE:".
038200     05  WS-CAL-AGE              PIC ZZ9.
038300     05  FILLER                  PIC X(2) VALUE SPACES.
038400     05  FILLER                  PIC X(10) VALUE "HOUSEHOLD:".
038500     05  WS-CAL-HHOLD            PIC X(66).
038600
038700 01  WS-CHILDALERT-CONT-LINE.
038800     05  FILLER                  PIC X(14) VALUE SPACES.
038900     05  WS-CAL-HHOLD2           PIC X(118).
039000
039100 01  WS-PHONE-LINE.
039200     05  FILLER                  PIC X(5) VALUE SPACES.
039300     05  WS-PHL-PHONE            PIC X(12).
039400     05  FILLER                  PIC X(115) VALUE SPACES.
039500
039600 01  WS-COMMEMAIL-LINE.
039700     05  FILLER                  PIC X(5) VALUE SPACES.
039800     05  WS-CML-EMAIL            PIC X(40).
039900     05  FILLER                  PIC X(87) VALUE SPACES.
040000
040100****** CR-0177 - ONE ENRICHED PERSON-INFO ANSWER IS THREE PRINT
040200****** LINES - DETAIL, MEDICATIONS, ALLERGIES - BECAUSE THE JOINED
040300****** LISTS DO NOT FIT NEXT TO THE NAME/ADDRESS/AGE/PHONE FIELDS.
040400 01  WS-PERSINFO-DETAIL-LINE.
040500     05  FILLER                  PIC X(3) VALUE SPACES.
040600     05  WS-PIL-FIRST            PIC X(20).
040700     05  FILLER                  PIC X(1) VALUE SPACE.
040800     05  WS-PIL-LAST             PIC X(20).
040900     05  FILLER                  PIC X(1) VALUE SPACE.
041000     05  WS-PIL-ADDRESS          PIC X(30).
041100     05  FILLER                  PIC X(1) VALUE SPACE.
041200     05  FILLER                  PIC X(4) VALUE "AGE:".
041300     05  WS-PIL-AGE              PIC ZZ9.
041400     05  FILLER                  PIC X(1) VALUE SPACE.
041500     05  WS-PIL-PHONE            PIC X(12).
041600     05  FILLER                  PIC X(36) VALUE SPACES.
041700
041800 01  WS-PERSINFO-MEDS-LINE.
041900     05  FILLER                  PIC X(3) VALUE SPACES.
042000     05  FILLER                  PIC X(6) VALUE "EMAIL:".
042100     05  WS-PIL-EMAIL            PIC X(40).
042200     05  FILLER                  PIC X(3) VALUE SPACES.
042300     05  FILLER                  PIC X(13) VALUE "MEDICATIONS:".
042400     05  WS-PIL-MEDS-O           PIC X(67).
042500
042600 01  WS-PERSINFO-ALLERGY-LINE.
042700     05  FILLER                  PIC X(3) VALUE SPACES.
042800     05  FILLER                  PIC X(10) VALUE "ALLERGIES:".
042900     05  WS-PIL-ALLERGIES        PIC X(75).
043000     05  FILLER                  PIC X(44) VALUE SPACES.
043100
043200****** FULL 100-CHARACTER COMMA-JOINED MEDICATION LIST - WS-PIL-
043300****** MEDS-O ABOVE PRINTS ONLY AS MUCH AS THE 132-COLUMN LINE
043400****** HAS ROOM FOR.
043500 01  WS-PIL-MEDS-FULL            PIC X(100).
043600
043700 01  WS-RUN-TOTALS-LINE          PIC X(40).
043800 01  WS-RUN-TOTALS-LINE-R REDEFINES WS-RUN-TOTALS-LINE.
043900     05  WS-RTL-LABEL            PIC X(20).
044000     05  WS-RTL-COUNT            PIC ZZZ,ZZ9.
044100     05  FILLER                  PIC X(13).
044200
044300 PROCEDURE DIVISION.
044400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044500     PERFORM 300-PROCESS-QUERY THRU 300-EXIT
044600             UNTIL NO-MORE-QUERY-RECS.
044700     PERFORM 900-CLEANUP THRU 900-EXIT.
044800     MOVE ZERO TO RETURN-CODE.
044900     GOBACK.
045000
045100 000-HOUSEKEEPING.
045200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045300     DISPLAY "******** BEGIN JOB SNMQUERY ********".
045400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
045500     MOVE WS-CURRENT-YEAR  TO WS-PD-YEAR.
045600     MOVE WS-CURRENT-MONTH TO WS-PD-MONTH.
045700     MOVE WS-CURRENT-DAY   TO WS-PD-DAY.
045800
045900     OPEN OUTPUT SYSOUT.
046000     OPEN INPUT QUERIES.
046100     IF NOT CODE-OK-QUERIES AND NOT NO-MORE-QUERIES
046200         MOVE "** UNABLE TO OPEN QUERIES **" TO ABEND-REASON
046300         MOVE QUERIES-STATUS TO EXPECTED-VAL
046400         GO TO 1000-ABEND-RTN.
046500     OPEN OUTPUT ALERTRPT.
046600
046700     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT.
046800     PERFORM 060-LOAD-FSTATION-TABLE THRU 060-EXIT.
046900     PERFORM 070-LOAD-MEDICAL-TABLE THRU 070-EXIT.
047000     PERFORM 200-READ-QUERY-REC THRU 200-EXIT.
047100 000-EXIT.
047200     EXIT.
047300
047400****** LOAD THE CURRENT PERSON MASTER - AN EMPTY MASTER IS FATAL,
047500****** THE REPORT CANNOT BE TRUSTED WITHOUT THE FULL ROSTER.
047600 050-LOAD-PERSON-TABLE.
047700     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
047800     OPEN INPUT PERSONS.
047900     IF NOT CODE-OK-PERSONS AND NOT NO-MORE-PERSONS
048000         MOVE "** UNABLE TO OPEN PERSONS **" TO ABEND-REASON
048100         MOVE PERSONS-STATUS TO EXPECTED-VAL
048200         GO TO 1000-ABEND-RTN.
048300
048400     READ PERSONS INTO PERSON-MASTER-REC
048500         AT END
048600         GO TO 050-CLOSE.
048700 050-LOAD-LOOP.
048800     ADD 1 TO WS-PERSON-COUNT.
048900     IF WS-PERSON-COUNT > WS-PERSON-TABLE-MAX
049000         MOVE "** PERSON TABLE OVERFLOW ON LOAD **" TO
049100              ABEND-REASON
049200         MOVE WS-PERSON-TABLE-MAX TO EXPECTED-VAL
049300         GO TO 1000-ABEND-RTN.
049400     MOVE PERSON-MASTER-REC TO PERSON-TABLE-ENTRY
049500                                (WS-PERSON-COUNT).
049600     READ PERSONS INTO PERSON-MASTER-REC
049700         AT END
049800         GO TO 050-CLOSE.
049900     GO TO 050-LOAD-LOOP.
050000 050-CLOSE.
050100     CLOSE PERSONS.
050200     IF WS-PERSON-COUNT = 0
050300         MOVE "** EMPTY PERSON MASTER ON LOAD **" TO ABEND-REASON
050400         GO TO 1000-ABEND-RTN.
050500 050-EXIT.
050600     EXIT.
050700
050800****** LOAD THE CURRENT FIRE-STATION MASTER.
050900 060-LOAD-FSTATION-TABLE.
051000     MOVE "060-LOAD-FSTATION-TABLE" TO PARA-NAME.
051100     OPEN INPUT FIRESTATIONS.
051200     IF NOT CODE-OK-FSTATNS AND NOT NO-MORE-FSTATNS
051300         MOVE "** UNABLE TO OPEN FIRESTATIONS **" TO ABEND-REASON
051400         MOVE FSTATNS-STATUS TO EXPECTED-VAL
051500         GO TO 1000-ABEND-RTN.
051600
051700     READ FIRESTATIONS INTO FSTATION-MASTER-REC
051800         AT END
051900         GO TO 060-CLOSE.
052000 060-LOAD-LOOP.
052100     ADD 1 TO WS-FSTATION-COUNT.
052200     IF WS-FSTATION-COUNT > WS-FSTATION-TABLE-MAX
052300         MOVE "** FSTATION TABLE OVERFLOW ON LOAD **" TO
052400              ABEND-REASON
052500         MOVE WS-FSTATION-TABLE-MAX TO EXPECTED-VAL
052600         GO TO 1000-ABEND-RTN.
052700     MOVE FSTATION-MASTER-REC TO FSTATION-TABLE-ENTRY
052800                                  (WS-FSTATION-COUNT).
052900     READ FIRESTATIONS INTO FSTATION-MASTER-REC
053000         AT END
053100         GO TO 060-CLOSE.
053200     GO TO 060-LOAD-LOOP.
053300 060-CLOSE.
053400     CLOSE FIRESTATIONS.
053500     IF WS-FSTATION-COUNT = 0
053600         MOVE "** EMPTY FSTATION MASTER ON LOAD **" TO
053700              ABEND-REASON
053800         GO TO 1000-ABEND-RTN.
053900 060-EXIT.
054000     EXIT.
054100
054200****** LOAD THE CURRENT MEDICAL-RECORD MASTER.
054300 070-LOAD-MEDICAL-TABLE.
054400     MOVE "070-LOAD-MEDICAL-TABLE" TO PARA-NAME.
054500     OPEN INPUT MEDICALS.
054600     IF NOT CODE-OK-MEDICAL AND NOT NO-MORE-MEDICAL
054700         MOVE "** UNABLE TO OPEN MEDICALS **" TO ABEND-REASON
054800         MOVE MEDICAL-STATUS TO EXPECTED-VAL
054900         GO TO 1000-ABEND-RTN.
055000
055100     READ MEDICALS INTO MEDICAL-MASTER-REC
055200         AT END
055300         GO TO 070-CLOSE.
055400 070-LOAD-LOOP.
055500     ADD 1 TO WS-MEDICAL-COUNT.
055600     IF WS-MEDICAL-COUNT > WS-MEDICAL-TABLE-MAX
055700         MOVE "** MEDICAL TABLE OVERFLOW ON LOAD **" TO
055800              ABEND-REASON
055900         MOVE WS-MEDICAL-TABLE-MAX TO EXPECTED-VAL
056000         GO TO 1000-ABEND-RTN.
056100     MOVE MEDICAL-MASTER-REC TO MEDICAL-TABLE-ENTRY
056200                                 (WS-MEDICAL-COUNT).
056300     READ MEDICALS INTO MEDICAL-MASTER-REC
056400         AT END
056500         GO TO 070-CLOSE.
056600     GO TO 070-LOAD-LOOP.
056700 070-CLOSE.
056800     CLOSE MEDICALS.
056900     IF WS-MEDICAL-COUNT = 0
057000         MOVE "** EMPTY MEDICAL MASTER ON LOAD **" TO
057100              ABEND-REASON
057200         GO TO 1000-ABEND-RTN.
057300 070-EXIT.
057400     EXIT.
057500
057600 200-READ-QUERY-REC.
057700     READ QUERIES INTO QUERY-TRANSACTION-REC
057800         AT END
057900         MOVE "N" TO MORE-QUERIES-SW
058000     END-READ.
058100     IF MORE-QUERY-RECS
058200         ADD 1 TO WS-QUERIES-READ.
058300 200-EXIT.
058400     EXIT.
058500
058600****** 050202MDA - ONE QUERY RECORD DRIVES ONE ANSWER GROUP.  A
058700****** TYPE OUTSIDE THE SEVEN KNOWN VALUES IS A DATA-ENTRY ERROR.
058800 300-PROCESS-QUERY.
058900     MOVE "300-PROCESS-QUERY" TO PARA-NAME.
059000     MOVE "N" TO WS-RESULT-FOUND-SW.
059100     PERFORM 710-WRITE-QUERY-HDR THRU 710-EXIT.
059200     EVALUATE TRUE
059300         WHEN QUERY-IS-COVERAGE
059400             PERFORM 400-DO-COVERAGE THRU 400-EXIT
059500         WHEN QUERY-IS-CHILDALERT
059600             PERFORM 410-DO-CHILDALERT THRU 410-EXIT
059700         WHEN QUERY-IS-PHONEALERT
059800             PERFORM 420-DO-PHONEALERT THRU 420-EXIT
059900         WHEN QUERY-IS-FIRE
060000             PERFORM 430-DO-FIRE THRU 430-EXIT
060100         WHEN QUERY-IS-FLOOD
060200             PERFORM 440-DO-FLOOD THRU 440-EXIT
060300         WHEN QUERY-IS-PERSONINFO
060400             PERFORM 450-DO-PERSONINFO THRU 450-EXIT
060500         WHEN QUERY-IS-COMMEMAIL
060600             PERFORM 460-DO-COMMEMAIL THRU 460-EXIT
060700         WHEN OTHER
060800             MOVE "** INVALID QUERY TYPE ON QUERIES FILE **" TO
060900                  ABEND-REASON
061000             MOVE QUERY-TYPE TO ABEND-PARA-NAME
061100             GO TO 1000-ABEND-RTN
061200     END-EVALUATE.
061300
061400     IF WS-RESULT-WAS-FOUND
061500         ADD 1 TO WS-QUERIES-ANSWERED
061600     ELSE
061700         PERFORM 720-WRITE-NOTFOUND-LINE THRU 720-EXIT
061800         ADD 1 TO WS-QUERIES-NOTFOUND.
061900     PERFORM 725-WRITE-BLANK-LINE THRU 725-EXIT.
062000     PERFORM 200-READ-QUERY-REC THRU 200-EXIT.
062100 300-EXIT.
062200     EXIT.
062300
062400****** COVERAGE - EVERY PERSON AT AN ADDRESS SERVED BY THE GIVEN
062500****** STATION, PLUS AN ADULT/CHILD TOTALS LINE.
062600 400-DO-COVERAGE.
062700     MOVE "400-DO-COVERAGE" TO PARA-NAME.
062800     MOVE ZERO TO WS-ADULT-COUNT, WS-CHILD-COUNT.
062900     PERFORM 402-SCAN-FSTATION-COVERAGE THRU 402-EXIT
063000         VARYING WS-FST-IDX FROM 1 BY 1
063100         UNTIL WS-FST-IDX > WS-FSTATION-COUNT.
063200     IF WS-RESULT-WAS-FOUND
063300         PERFORM 745-WRITE-COVERAGE-TOTALS THRU 745-EXIT.
063400 400-EXIT.
063500     EXIT.
063600
063700 402-SCAN-FSTATION-COVERAGE.
063800     IF FSTATION-NUMBER (WS-FST-IDX) = QUERY-ARG-NUM
063900         MOVE FSTATION-ADDRESS (WS-FST-IDX) TO WS-SAVE-ADDRESS
064000         PERFORM 405-SCAN-PERSON-COVERAGE THRU 405-EXIT
064100             VARYING WS-PER-IDX FROM 1 BY 1
064200             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
064300 402-EXIT.
064400     EXIT.
064500
064600 405-SCAN-PERSON-COVERAGE.
064700     IF PERSON-ADDRESS (WS-PER-IDX) = WS-SAVE-ADDRESS
064800         MOVE "Y" TO WS-RESULT-FOUND-SW
064900         PERFORM 740-WRITE-COVERAGE-DETAIL THRU 740-EXIT
065000         PERFORM 480-COUNT-ADULT-CHILD THRU 480-EXIT.
065100 405-EXIT.
065200     EXIT.
065300
065400****** PR-0488 - EVERY PERSON ON THE COVERAGE DETAIL LIST MUST LAND
065500****** IN ONE BUCKET OR THE OTHER, SO ADULTCOUNT + CHILDCOUNT
065600****** ALWAYS EQUALS THE NUMBER OF DETAIL LINES PRINTED.  A PERSON
065700****** WITH NO MEDICAL RECORD, OR ONE WHOSE BIRTHDATE IS BLANK, IS
065800****** A MASTER-FILE ERROR FOR COVERAGE COUNTING - NOT A DEFAULT
065900****** AGE LIKE THE CHILDALERT ENRICHMENT CASE - SO IT ABENDS.
066000 480-COUNT-ADULT-CHILD.
066100     MOVE "N" TO WS-MEDICAL-MATCH-SW.
066200     SET WS-MED-IDX TO 1.
066300     SEARCH MEDICAL-TABLE-ENTRY
066400         AT END
066500             NEXT SENTENCE
066600         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) =
066700              PERSON-FIRST-NAME (WS-PER-IDX)
066800              AND
066900              MEDICAL-LAST-NAME (WS-MED-IDX) =
067000              PERSON-LAST-NAME (WS-PER-IDX)
067100             MOVE "Y" TO WS-MEDICAL-MATCH-SW
067200     END-SEARCH.
067300
067400     IF NOT WS-MEDICAL-WAS-MATCHED
067500         MOVE "** COVERAGE PERSON HAS NO MEDICAL RECORD **" TO
067600              ABEND-REASON
067700         GO TO 1000-ABEND-RTN.
067800
067900     IF MEDICAL-BIRTHDATE (WS-MED-IDX) = SPACES
068000         MOVE "** COVERAGE PERSON HAS BLANK BIRTHDATE **" TO
068100              ABEND-REASON
068200         GO TO 1000-ABEND-RTN.
068300
068400     MOVE MEDICAL-BIRTHDATE (WS-MED-IDX) TO WS-AGE-BIRTHDATE.
068500     MOVE WS-PROCESS-DATE TO WS-AGE-PROCESS-DATE.
068600     CALL "SNMAGE" USING WS-AGE-PARMS.
068700     IF WS-AGE-COMPUTED > 18
068800         ADD 1 TO WS-ADULT-COUNT
068900     ELSE
069000         ADD 1 TO WS-CHILD-COUNT.
069100 480-EXIT.
069200     EXIT.
069300
069400****** CHILDALERT - EVERY PERSON 18 OR YOUNGER AT THE ADDRESS,
069500****** WITH THE REST OF THE HOUSEHOLD LISTED ALONGSIDE.
069600 410-DO-CHILDALERT.
069700     MOVE "410-DO-CHILDALERT" TO PARA-NAME.
069800     PERFORM 412-SCAN-PERSON-CHILDALERT THRU 412-EXIT
069900         VARYING WS-PER-IDX FROM 1 BY 1
070000         UNTIL WS-PER-IDX > WS-PERSON-COUNT.
070100 410-EXIT.
070200     EXIT.
070300
070400 412-SCAN-PERSON-CHILDALERT.
070500     IF PERSON-ADDRESS (WS-PER-IDX) = QUERY-ARG-TEXT (1:30)
070600         MOVE PERSON-FIRST-NAME (WS-PER-IDX) TO WS-SAVE-FIRSTNAME
070700         MOVE PERSON-LAST-NAME (WS-PER-IDX) TO WS-SAVE-LASTNAME
070800         PERFORM 414-AGE-FOR-CHILDALERT THRU 414-EXIT
070900         IF WS-AGE-COMPUTED NOT > 18
071000             MOVE "Y" TO WS-RESULT-FOUND-SW
071100             MOVE WS-PER-IDX TO WS-HOUSEHOLD-IDX
071200             PERFORM 415-BUILD-HOUSEHOLD-LIST THRU 415-EXIT
071300             PERFORM 750-WRITE-CHILDALERT-DETAIL THRU 750-EXIT.
071400 412-EXIT.
071500     EXIT.
071600
071700****** A CHILD WITH NO MEDICAL RECORD, OR A BLANK BIRTHDATE, IS
071800****** TREATED AS AGE ZERO FOR THIS ENRICHMENT - NOT AN ERROR.
071900 414-AGE-FOR-CHILDALERT.
072000     MOVE "N" TO WS-MEDICAL-MATCH-SW.
072100     SET WS-MED-IDX TO 1.
072200     SEARCH MEDICAL-TABLE-ENTRY
072300         AT END
072400             NEXT SENTENCE
072500         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) = WS-SAVE-FIRSTNAME
072600              AND
072700              MEDICAL-LAST-NAME (WS-MED-IDX) = WS-SAVE-LASTNAME
072800             MOVE "Y" TO WS-MEDICAL-MATCH-SW
072900     END-SEARCH.
073000
073100     IF WS-MEDICAL-WAS-MATCHED
073200        AND MEDICAL-BIRTHDATE (WS-MED-IDX) NOT = SPACES
073300         MOVE MEDICAL-BIRTHDATE (WS-MED-IDX) TO WS-AGE-BIRTHDATE
073400     ELSE
073500         MOVE SPACES TO WS-AGE-BIRTHDATE.
073600     MOVE WS-PROCESS-DATE TO WS-AGE-PROCESS-DATE.
073700     CALL "SNMAGE" USING WS-AGE-PARMS.
073800 414-EXIT.
073900     EXIT.
074000
074100****** PR-0336 - BUILD THE COMMA-JOINED LIST OF EVERY OTHER
074200****** PERSON AT THE SAME ADDRESS, EXCLUDING THE CHILD ITSELF.
074300 415-BUILD-HOUSEHOLD-LIST.
074400     MOVE SPACES TO WS-HHOLD-FULL.
074500     MOVE 1 TO WS-STR-PTR.
074600     PERFORM 416-APPEND-HOUSEHOLD-MEMBER THRU 416-EXIT
074700         VARYING WS-HH-SUB FROM 1 BY 1
074800         UNTIL WS-HH-SUB > WS-PERSON-COUNT.
074900 415-EXIT.
075000     EXIT.
075100
075200 416-APPEND-HOUSEHOLD-MEMBER.
075300     IF WS-HH-SUB NOT = WS-HOUSEHOLD-IDX
075400        AND PERSON-ADDRESS (WS-HH-SUB) =
075500            PERSON-ADDRESS (WS-HOUSEHOLD-IDX)
075600         IF WS-STR-PTR > 1
075700             STRING ", " DELIMITED BY SIZE
075800                    PERSON-FIRST-NAME (WS-HH-SUB)
075900                       DELIMITED BY SPACE
076000                    " " DELIMITED BY SIZE
076100                    PERSON-LAST-NAME (WS-HH-SUB)
076200                       DELIMITED BY SPACE
076300                 INTO WS-HHOLD-FULL
076400                 WITH POINTER WS-STR-PTR
076500             END-STRING
076600         ELSE
076700             STRING PERSON-FIRST-NAME (WS-HH-SUB)
076800                       DELIMITED BY SPACE
076900                    " " DELIMITED BY SIZE
077000                    PERSON-LAST-NAME (WS-HH-SUB)
077100                       DELIMITED BY SPACE
077200                 INTO WS-HHOLD-FULL
077300                 WITH POINTER WS-STR-PTR
077400             END-STRING.
077500 416-EXIT.
077600     EXIT.
077700
077800****** CR-0228 - PHONEALERT - ONE LINE PER DISTINCT PHONE NUMBER
077900****** AMONG EVERYONE LIVING AT AN ADDRESS THE STATION SERVES.
078000 420-DO-PHONEALERT.
078100     MOVE "420-DO-PHONEALERT" TO PARA-NAME.
078200     MOVE ZERO TO WS-PHONE-SEEN-COUNT.
078300     PERFORM 422-SCAN-FSTATION-PHONE THRU 422-EXIT
078400         VARYING WS-FST-IDX FROM 1 BY 1
078500         UNTIL WS-FST-IDX > WS-FSTATION-COUNT.
078600 420-EXIT.
078700     EXIT.
078800
078900 422-SCAN-FSTATION-PHONE.
079000     IF FSTATION-NUMBER (WS-FST-IDX) = QUERY-ARG-NUM
079100         MOVE FSTATION-ADDRESS (WS-FST-IDX) TO WS-SAVE-ADDRESS
079200         PERFORM 424-SCAN-PERSON-PHONE THRU 424-EXIT
079300             VARYING WS-PER-IDX FROM 1 BY 1
079400             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
079500 422-EXIT.
079600     EXIT.
079700
079800 424-SCAN-PERSON-PHONE.
079900     IF PERSON-ADDRESS (WS-PER-IDX) = WS-SAVE-ADDRESS
080000         PERFORM 426-CHECK-PHONE-SEEN THRU 426-EXIT
080100         IF NOT WS-PHONE-IS-DUP
080200             MOVE "Y" TO WS-RESULT-FOUND-SW
080300             ADD 1 TO WS-PHONE-SEEN-COUNT
080400             MOVE PERSON-PHONE-NUMBER (WS-PER-IDX) TO
080500                  WS-PHONE-SEEN-ENTRY (WS-PHONE-SEEN-COUNT)
080600             PERFORM 760-WRITE-PHONE-LINE THRU 760-EXIT.
080700 424-EXIT.
080800     EXIT.
080900
081000 426-CHECK-PHONE-SEEN.
081100     MOVE "N" TO WS-PHONE-DUP-SW.
081200     PERFORM 427-SCAN-PHONE-SEEN THRU 427-EXIT
081300         VARYING WS-PHN-IDX FROM 1 BY 1
081400         UNTIL WS-PHN-IDX > WS-PHONE-SEEN-COUNT.
081500 426-EXIT.
081600     EXIT.
081700
081800 427-SCAN-PHONE-SEEN.
081900     IF WS-PHONE-SEEN-ENTRY (WS-PHN-IDX) =
082000        PERSON-PHONE-NUMBER (WS-PER-IDX)
082100         MOVE "Y" TO WS-PHONE-DUP-SW.
082200 427-EXIT.
082300     EXIT.
082400
082500****** CR-0177 - FIRE - EVERY STATION SERVING THE ADDRESS, EACH
082600****** FOLLOWED BY THE ENRICHED PERSON-INFO LINES FOR THAT
082700****** ADDRESS.
082800 430-DO-FIRE.
082900     MOVE "430-DO-FIRE" TO PARA-NAME.
083000     PERFORM 432-SCAN-FSTATION-FIRE THRU 432-EXIT
083100         VARYING WS-FST-IDX FROM 1 BY 1
083200         UNTIL WS-FST-IDX > WS-FSTATION-COUNT.
083300 430-EXIT.
083400     EXIT.
083500
083600 432-SCAN-FSTATION-FIRE.
083700     IF FSTATION-ADDRESS (WS-FST-IDX) = QUERY-ARG-TEXT (1:30)
083800         MOVE "Y" TO WS-RESULT-FOUND-SW
083900         MOVE FSTATION-NUMBER (WS-FST-IDX) TO WS-SAVE-STATION
084000         PERFORM 780-WRITE-STATION-SUBHDR THRU 780-EXIT
084100         MOVE FSTATION-ADDRESS (WS-FST-IDX) TO WS-SAVE-ADDRESS
084200         PERFORM 434-SCAN-PERSON-FIRE THRU 434-EXIT
084300             VARYING WS-PER-IDX FROM 1 BY 1
084400             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
084500 432-EXIT.
084600     EXIT.
084700
084800 434-SCAN-PERSON-FIRE.
084900     IF PERSON-ADDRESS (WS-PER-IDX) = WS-SAVE-ADDRESS
085000         PERFORM 600-ENRICH-PERSON THRU 600-EXIT
085100         PERFORM 730-WRITE-PERSINFO-LINES THRU 730-EXIT.
085200 434-EXIT.
085300     EXIT.
085400
085500****** FLOOD - GATHER EVERY ADDRESS AND PERSON UNDER THE GIVEN
085600****** STATION NUMBER.  A SEPARATE QUERY RECORD REPEATS THIS FOR
085700****** EACH STATION THE FLOOD WARNING COVERS.
085800 440-DO-FLOOD.
085900     MOVE "440-DO-FLOOD" TO PARA-NAME.
086000     MOVE QUERY-ARG-NUM TO WS-SAVE-STATION.
086100     PERFORM 780-WRITE-STATION-SUBHDR THRU 780-EXIT.
086200     PERFORM 442-SCAN-FSTATION-FLOOD THRU 442-EXIT
086300         VARYING WS-FST-IDX FROM 1 BY 1
086400         UNTIL WS-FST-IDX > WS-FSTATION-COUNT.
086500 440-EXIT.
086600     EXIT.
086700
086800 442-SCAN-FSTATION-FLOOD.
086900     IF FSTATION-NUMBER (WS-FST-IDX) = WS-SAVE-STATION
087000         MOVE FSTATION-ADDRESS (WS-FST-IDX) TO WS-SAVE-ADDRESS
087100         PERFORM 444-SCAN-PERSON-FLOOD THRU 444-EXIT
087200             VARYING WS-PER-IDX FROM 1 BY 1
087300             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
087400 442-EXIT.
087500     EXIT.
087600
087700 444-SCAN-PERSON-FLOOD.
087800     IF PERSON-ADDRESS (WS-PER-IDX) = WS-SAVE-ADDRESS
087900         MOVE "Y" TO WS-RESULT-FOUND-SW
088000         PERFORM 600-ENRICH-PERSON THRU 600-EXIT
088100         PERFORM 730-WRITE-PERSINFO-LINES THRU 730-EXIT.
088200 444-EXIT.
088300     EXIT.
088400
088500****** PERSONINFO - EVERY PERSON WITH THE GIVEN LAST NAME.
088600 450-DO-PERSONINFO.
088700     MOVE "450-DO-PERSONINFO" TO PARA-NAME.
088800     PERFORM 452-SCAN-PERSON-PERSONINFO THRU 452-EXIT
088900         VARYING WS-PER-IDX FROM 1 BY 1
089000         UNTIL WS-PER-IDX > WS-PERSON-COUNT.
089100 450-EXIT.
089200     EXIT.
089300
089400 452-SCAN-PERSON-PERSONINFO.
089500     IF PERSON-LAST-NAME (WS-PER-IDX) = QUERY-ARG-TEXT (1:20)
089600         MOVE "Y" TO WS-RESULT-FOUND-SW
089700         PERFORM 600-ENRICH-PERSON THRU 600-EXIT
089800         PERFORM 730-WRITE-PERSINFO-LINES THRU 730-EXIT.
089900 452-EXIT.
090000     EXIT.
090100
090200****** COMMEMAIL - THE E-MAIL ADDRESS OF EVERY PERSON IN THE
090300****** GIVEN CITY.
090400 460-DO-COMMEMAIL.
090500     MOVE "460-DO-COMMEMAIL" TO PARA-NAME.
090600     PERFORM 462-SCAN-PERSON-COMMEMAIL THRU 462-EXIT
090700         VARYING WS-PER-IDX FROM 1 BY 1
090800         UNTIL WS-PER-IDX > WS-PERSON-COUNT.
090900 460-EXIT.
091000     EXIT.
091100
091200 462-SCAN-PERSON-COMMEMAIL.
091300     IF PERSON-CITY (WS-PER-IDX) = QUERY-ARG-TEXT (1:20)
091400         MOVE "Y" TO WS-RESULT-FOUND-SW
091500         PERFORM 770-WRITE-COMMEMAIL-LINE THRU 770-EXIT.
091600 462-EXIT.
091700     EXIT.
091800
091900****** ENRICHMENT - JOIN PERSON-TABLE-ENTRY (WS-PER-IDX) TO ITS
092000****** MEDICAL RECORD BY EXACT (FIRST, LAST) MATCH.  NO RECORD ON
092100****** FILE MEANS AGE ZERO AND BLANK MEDICATION/ALLERGY LISTS.
092200 600-ENRICH-PERSON.
092300     MOVE "600-ENRICH-PERSON" TO PARA-NAME.
092400     MOVE PERSON-FIRST-NAME (WS-PER-IDX)    TO WS-PIL-FIRST.
092500     MOVE PERSON-LAST-NAME (WS-PER-IDX)     TO WS-PIL-LAST.
092600     MOVE PERSON-ADDRESS (WS-PER-IDX)       TO WS-PIL-ADDRESS.
092700     MOVE PERSON-PHONE-NUMBER (WS-PER-IDX)  TO WS-PIL-PHONE.
092800     MOVE PERSON-EMAIL-ADDRS (WS-PER-IDX)   TO WS-PIL-EMAIL.
092900
093000     MOVE "N" TO WS-MEDICAL-MATCH-SW.
093100     SET WS-MED-IDX TO 1.
093200     SEARCH MEDICAL-TABLE-ENTRY
093300         AT END
093400             NEXT SENTENCE
093500         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) =
093600              PERSON-FIRST-NAME (WS-PER-IDX)
093700              AND
093800              MEDICAL-LAST-NAME (WS-MED-IDX) =
093900              PERSON-LAST-NAME (WS-PER-IDX)
094000             MOVE "Y" TO WS-MEDICAL-MATCH-SW
094100     END-SEARCH.
094200
094300     IF WS-MEDICAL-WAS-MATCHED
094400         MOVE MEDICAL-BIRTHDATE (WS-MED-IDX) TO WS-AGE-BIRTHDATE
094500         PERFORM 610-BUILD-MEDS-LIST THRU 610-EXIT
094600         PERFORM 620-BUILD-ALLERGY-LIST THRU 620-EXIT
094700     ELSE
094800         MOVE SPACES TO WS-AGE-BIRTHDATE
094900         MOVE SPACES TO WS-PIL-MEDS-FULL
095000         MOVE SPACES TO WS-PIL-ALLERGIES.
095100
095200     MOVE WS-PIL-MEDS-FULL (1:67) TO WS-PIL-MEDS-O.
095300     MOVE WS-PROCESS-DATE TO WS-AGE-PROCESS-DATE.
095400     CALL "SNMAGE" USING WS-AGE-PARMS.
095500     MOVE WS-AGE-COMPUTED TO WS-PIL-AGE.
095600 600-EXIT.
095700     EXIT.
095800
095900 610-BUILD-MEDS-LIST.
096000     MOVE SPACES TO WS-PIL-MEDS-FULL.
096100     MOVE 1 TO WS-STR-PTR.
096200     PERFORM 612-APPEND-MED THRU 612-EXIT
096300         VARYING WS-MED-SUB FROM 1 BY 1 UNTIL WS-MED-SUB > 5.
096400 610-EXIT.
096500     EXIT.
096600
096700 612-APPEND-MED.
096800     IF MEDICAL-MEDICATIONS (WS-MED-IDX, WS-MED-SUB) NOT = SPACES
096900         IF WS-STR-PTR > 1
097000             STRING ", " DELIMITED BY SIZE
097100                    MEDICAL-MEDICATIONS (WS-MED-IDX, WS-MED-SUB)
097200                       DELIMITED BY SPACE
097300                 INTO WS-PIL-MEDS-FULL
097400                 WITH POINTER WS-STR-PTR
097500             END-STRING
097600         ELSE
097700             STRING MEDICAL-MEDICATIONS (WS-MED-IDX, WS-MED-SUB)
097800                       DELIMITED BY SPACE
097900                 INTO WS-PIL-MEDS-FULL
098000                 WITH POINTER WS-STR-PTR
098100             END-STRING.
098200 612-EXIT.
098300     EXIT.
098400
098500 620-BUILD-ALLERGY-LIST.
098600     MOVE SPACES TO WS-PIL-ALLERGIES.
098700     MOVE 1 TO WS-STR-PTR.
098800     PERFORM 622-APPEND-ALLERGY THRU 622-EXIT
098900         VARYING WS-MED-SUB FROM 1 BY 1 UNTIL WS-MED-SUB > 5.
099000 620-EXIT.
099100     EXIT.
099200
099300 622-APPEND-ALLERGY.
099400     IF MEDICAL-ALLERGIES (WS-MED-IDX, WS-MED-SUB) NOT = SPACES
099500         IF WS-STR-PTR > 1
099600             STRING ", " DELIMITED BY SIZE
099700                    MEDICAL-ALLERGIES (WS-MED-IDX, WS-MED-SUB)
099800                       DELIMITED BY SPACE
099900                 INTO WS-PIL-ALLERGIES
100000                 WITH POINTER WS-STR-PTR
100100             END-STRING
100200         ELSE
100300             STRING MEDICAL-ALLERGIES (WS-MED-IDX, WS-MED-SUB)
100400                       DELIMITED BY SPACE
100500                 INTO WS-PIL-ALLERGIES
100600                 WITH POINTER WS-STR-PTR
100700             END-STRING.
100800 622-EXIT.
100900     EXIT.
101000
101100 700-WRITE-PAGE-HDR.
101200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
101300     WRITE ALRTRPT-REC FROM WS-BLANK-LINE
101400         AFTER ADVANCING 1.
101500     MOVE WS-CURRENT-YEAR  TO WS-HDR-YYYY.
101600     MOVE WS-CURRENT-MONTH TO WS-HDR-MM.
101700     MOVE WS-CURRENT-DAY   TO WS-HDR-DD.
101800     MOVE WS-PAGES TO WS-HDR-PAGE-NBR.
101900     WRITE ALRTRPT-REC FROM WS-PAGE-HDR-REC
102000         AFTER ADVANCING NEXT-PAGE.
102100     MOVE ZERO TO WS-LINES.
102200     ADD 1 TO WS-PAGES.
102300     WRITE ALRTRPT-REC FROM WS-BLANK-LINE
102400         AFTER ADVANCING 1.
102500 700-EXIT.
102600     EXIT.
102700
102800 705-CHECK-PAGE-BREAK.
102900     IF WS-LINES > 50
103000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
103100 705-EXIT.
103200     EXIT.
103300
103400 710-WRITE-QUERY-HDR.
103500     MOVE "710-WRITE-QUERY-HDR" TO PARA-NAME.
103600     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
103700     MOVE QUERY-TYPE TO WS-QHL-TYPE.
103800     IF QUERY-IS-COVERAGE OR QUERY-IS-PHONEALERT OR
103900        QUERY-IS-FLOOD
104000         MOVE QUERY-ARG-NUM TO WS-QHL-ARG-NUM-ED
104100         MOVE SPACES TO WS-QHL-ARG
104200     ELSE
104300         MOVE ZERO TO WS-QHL-ARG-NUM-ED
104400         MOVE QUERY-ARG-TEXT TO WS-QHL-ARG.
104500     WRITE ALRTRPT-REC FROM WS-QUERY-HDR-LINE
104600         AFTER ADVANCING 2.
104700     ADD 1 TO WS-LINES.
104800 710-EXIT.
104900     EXIT.
105000
105100 720-WRITE-NOTFOUND-LINE.
105200     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
105300     WRITE ALRTRPT-REC FROM WS-NOTFOUND-LINE
105400         AFTER ADVANCING 1.
105500     ADD 1 TO WS-LINES.
105600 720-EXIT.
105700     EXIT.
105800
105900 725-WRITE-BLANK-LINE.
106000     WRITE ALRTRPT-REC FROM WS-BLANK-LINE
106100         AFTER ADVANCING 1.
106200     ADD 1 TO WS-LINES.
106300 725-EXIT.
106400     EXIT.
106500
106600 730-WRITE-PERSINFO-LINES.
106700     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
106800     WRITE ALRTRPT-REC FROM WS-PERSINFO-DETAIL-LINE
106900         AFTER ADVANCING 1.
107000     WRITE ALRTRPT-REC FROM WS-PERSINFO-MEDS-LINE
107100         AFTER ADVANCING 1.
107200     WRITE ALRTRPT-REC FROM WS-PERSINFO-ALLERGY-LINE
107300         AFTER ADVANCING 1.
107400     ADD 3 TO WS-LINES.
107500 730-EXIT.
107600     EXIT.
107700
107800 740-WRITE-COVERAGE-DETAIL.
107900     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
108000     MOVE PERSON-FIRST-NAME (WS-PER-IDX)   TO WS-COV-FIRST.
108100     MOVE PERSON-LAST-NAME (WS-PER-IDX)    TO WS-COV-LAST.
108200     MOVE PERSON-ADDRESS (WS-PER-IDX)      TO WS-COV-ADDRESS.
108300     MOVE PERSON-PHONE-NUMBER (WS-PER-IDX) TO WS-COV-PHONE.
108400     WRITE ALRTRPT-REC FROM WS-COVERAGE-DETAIL-LINE
108500         AFTER ADVANCING 1.
108600     ADD 1 TO WS-LINES.
108700 740-EXIT.
108800     EXIT.
108900
109000 745-WRITE-COVERAGE-TOTALS.
109100     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
109200     MOVE WS-ADULT-COUNT TO WS-CTL-ADULT.
109300     MOVE WS-CHILD-COUNT TO WS-CTL-CHILD.
109400     WRITE ALRTRPT-REC FROM WS-COVERAGE-TOTALS-LINE
109500         AFTER ADVANCING 1.
109600     ADD 1 TO WS-LINES.
109700 745-EXIT.
109800     EXIT.
109900
110000 750-WRITE-CHILDALERT-DETAIL.
110100     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
110200     MOVE WS-SAVE-FIRSTNAME  TO WS-CAL-FIRST.
110300     MOVE WS-SAVE-LASTNAME   TO WS-CAL-LAST.
110400     MOVE WS-AGE-COMPUTED    TO WS-CAL-AGE.
110500     MOVE WS-HHOLD-CHUNK1    TO WS-CAL-HHOLD.
110600     WRITE ALRTRPT-REC FROM WS-CHILDALERT-DETAIL-LINE
110700         AFTER ADVANCING 1.
110800     ADD 1 TO WS-LINES.
110900     IF WS-HHOLD-CHUNK2 NOT = SPACES
111000         MOVE WS-HHOLD-CHUNK2 TO WS-CAL-HHOLD2
111100         PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT
111200         WRITE ALRTRPT-REC FROM WS-CHILDALERT-CONT-LINE
111300             AFTER ADVANCING 1
111400         ADD 1 TO WS-LINES.
111500 750-EXIT.
111600     EXIT.
111700
111800 760-WRITE-PHONE-LINE.
111900     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
112000     MOVE PERSON-PHONE-NUMBER (WS-PER-IDX) TO WS-PHL-PHONE.
112100     WRITE ALRTRPT-REC FROM WS-PHONE-LINE
112200         AFTER ADVANCING 1.
112300     ADD 1 TO WS-LINES.
112400 760-EXIT.
112500     EXIT.
112600
112700 770-WRITE-COMMEMAIL-LINE.
112800     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
112900     MOVE PERSON-EMAIL-ADDRS (WS-PER-IDX) TO WS-CML-EMAIL.
113000     WRITE ALRTRPT-REC FROM WS-COMMEMAIL-LINE
113100         AFTER ADVANCING 1.
113200     ADD 1 TO WS-LINES.
113300 770-EXIT.
113400     EXIT.
113500
113600 780-WRITE-STATION-SUBHDR.
113700     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
113800     MOVE WS-SAVE-STATION TO WS-SSH-STATION.
113900     WRITE ALRTRPT-REC FROM WS-STATION-SUBHDR-LINE
114000         AFTER ADVANCING 1.
114100     ADD 1 TO WS-LINES.
114200 780-EXIT.
114300     EXIT.
114400
114500****** CR-0112 - END-OF-RUN CONTROL TOTALS, BOTH ON THE REPORT
114600****** AND ON THE CONSOLE FOR OPERATIONS.
114700 900-CLEANUP.
114800     MOVE "900-CLEANUP" TO PARA-NAME.
114900     PERFORM 705-CHECK-PAGE-BREAK THRU 705-EXIT.
115000     MOVE "QUERIES READ:" TO WS-RTL-LABEL.
115100     MOVE WS-QUERIES-READ TO WS-RTL-COUNT.
115200     WRITE ALRTRPT-REC FROM WS-RUN-TOTALS-LINE
115300         AFTER ADVANCING 2.
115400     ADD 1 TO WS-LINES.
115500     MOVE "QUERIES ANSWERED:" TO WS-RTL-LABEL.
115600     MOVE WS-QUERIES-ANSWERED TO WS-RTL-COUNT.
115700     WRITE ALRTRPT-REC FROM WS-RUN-TOTALS-LINE
115800         AFTER ADVANCING 1.
115900     ADD 1 TO WS-LINES.
116000     MOVE "QUERIES NOT FOUND:" TO WS-RTL-LABEL.
116100     MOVE WS-QUERIES-NOTFOUND TO WS-RTL-COUNT.
116200     WRITE ALRTRPT-REC FROM WS-RUN-TOTALS-LINE
116300         AFTER ADVANCING 1.
116400
116500     CLOSE QUERIES.
116600     CLOSE ALERTRPT.
116700     DISPLAY "** QUERIES READ/ANSWERED/NOTFOUND **".
116800     DISPLAY WS-QUERIES-READ " " WS-QUERIES-ANSWERED " "
116900             WS-QUERIES-NOTFOUND.
117000     DISPLAY "******** NORMAL END OF JOB SNMQUERY ********".
117100 900-EXIT.
117200     EXIT.
117300
117400 1000-ABEND-RTN.
117500     MOVE PARA-NAME TO ABEND-PARA-NAME.
117600     WRITE SYSOUT-REC FROM ABEND-REC.
117700     DISPLAY "*** ABNORMAL END OF JOB - SNMQUERY ***" UPON
117800             CONSOLE.
117900     DIVIDE ZERO-VAL INTO ONE-VAL.
