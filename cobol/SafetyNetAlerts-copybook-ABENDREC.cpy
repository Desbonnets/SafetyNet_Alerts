000100******************************************************************
000200*    ABENDREC  --  ABNORMAL-CONDITION DISPLAY RECORD
000300*    WRITTEN TO SYSOUT WHENEVER A JOB STEP DETECTS A CONDITION
000400*    IT CANNOT CONTINUE THROUGH - EMPTY MASTER ON LOAD, BAD
000500*    ACTION CODE ON A TRANSACTION, OUT-OF-BALANCE COUNTS.
000600*
000700*    USED AS --  01 ABEND-REC.  COPY ABENDREC.
000800******************************************************************
000900     10  ABEND-REASON             PIC X(60).
001000     10  FILLER                   PIC X(02)  VALUE SPACES.
001100     10  ABEND-PARA-NAME          PIC X(30).
001200     10  FILLER                   PIC X(02)  VALUE SPACES.
001300     10  EXPECTED-VAL             PIC 9(09).
001400     10  FILLER                   PIC X(02)  VALUE SPACES.
001500     10  ACTUAL-VAL               PIC 9(09).
001600     10  FILLER                   PIC X(20)  VALUE SPACES.
