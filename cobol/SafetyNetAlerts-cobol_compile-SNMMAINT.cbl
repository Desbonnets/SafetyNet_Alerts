000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNMMAINT.
000300 AUTHOR. D. PELLETIER.
000400 INSTALLATION. COUNTY DP SERVICES.
000500 DATE-WRITTEN. 06/05/89.
000600 DATE-COMPILED. 06/05/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE NIGHTLY ADD/CHANGE/DELETE
001300*          TRANSACTIONS AGAINST THE THREE SAFETYNET MASTER FILES -
001400*          PERSONS, FIRESTATIONS AND MEDICALS.
001500*
001600*          EACH MASTER IS READ WHOLE INTO A WORKING-STORAGE TABLE,
001700*          THE MATCHING TRANSACTION FILE IS APPLIED AGAINST THE
001800*          TABLE BY SEARCH, AND THE TABLE IS THEN REWRITTEN WHOLE
001900*          BACK TO THE SAME MASTER FILE.  THERE IS NO VSAM MASTER
002000*          HERE - THE MASTERS ARE PLAIN SEQUENTIAL FILES, SMALL
002100*          ENOUGH FOR A COMMUNITY ROSTER TO FIT IN STORAGE.
002200*
002300*          A TRANSACTION THAT FAILS ITS MATCH TEST (ADD OF A
002400*          DUPLICATE KEY, CHANGE/DELETE OF A KEY NOT ON FILE) IS
002500*          REJECTED AND COUNTED - IT DOES NOT ABEND THE RUN.  ONLY
002600*          A BAD ACTION CODE OR A FULL TABLE ABENDS THE JOB.
002700*
002800******************************************************************
002900
003000         PERSON TRANSACTIONS     -   DDS0002.PERSTRAN
003100         FSTATION TRANSACTIONS   -   DDS0002.FSTNTRAN
003200         MEDICAL TRANSACTIONS    -   DDS0002.MEDITRAN
003300
003400         PERSON MASTER           -   DDS0002.PERSONS
003500         FSTATION MASTER         -   DDS0002.FIRESTATIONS
003600         MEDICAL MASTER          -   DDS0002.MEDICALS
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    CHANGE LOG
004200*    ----------------------------------------------------------
004300*    DATE     BY    REQUEST    DESCRIPTION
004400*    -------- ----  ---------  -----------------------------
004500*    06/05/89  DMP  INITIAL    ORIGINAL CODING FOR SAFETYNET
004600*                              ALERTS CONVERSION PROJECT.
004700*    01/15/90  DMP  CR-0096    REJECT AND COUNT A DUPLICATE ADD
004800*                              INSTEAD OF ABENDING THE RUN.
004900*    07/22/91  RTH  CR-0150    FIRE-STATION KEY CHANGED FROM
005000*                              STATION-NUMBER ALONE TO THE
005100*                              (ADDRESS, STATION) PAIR - ONE
005200*                              ADDRESS CAN HAVE TWO STATIONS.
005300*    03/09/93  RTH  PR-0288   DELETE NOW SHIFTS THE REMAINING
005400*                              TABLE ROWS UP INSTEAD OF LEAVING
005500*                              A BLANK HOLE SNMQUERY COULD READ.
005600*    10/11/94  GVW  PR-0340   MEDICAL-RECORD MATCH KEY CONFIRMED
005700*                              AS (FIRST-NAME, LAST-NAME) - THERE
005800*                              IS NO SEPARATE PERSON NUMBER.
005900*    08/19/98  DMP  Y2K-0007  MASTER AND TRANSACTION DATE FIELDS
006000*                              REVIEWED - BIRTHDATE IS CARRIED AS
006100*                              ENTERED TEXT, NOT WINDOWED.
006200*    03/03/99  DMP  Y2K-0007  Y2K SIGN-OFF - NO CHANGES REQUIRED.
006300*    11/14/00  GVW  PR-0402   RAISED THE PERSON TABLE SIZE FROM
006400*                              250 TO 500 ENTRIES - ROSTER GROWTH.
006500*    05/02/02  MDA  PR-0477   ADDED THE END-OF-RUN CONTROL-TOTAL
006600*                              DISPLAY FOR OPERATIONS.
006700*    09/16/03  GVW  PR-0461   REJECT A FIRE-STATION ADD CARRYING A
006800*                              BLANK ADDRESS OR A ZERO STATION
006900*                              NUMBER INSTEAD OF LETTING IT ONTO
007000*                              THE MASTER.
007100*    02/11/04  GVW  PR-0493   THE ADD PARAGRAPHS FOR ALL THREE
007200*                              MASTERS TESTED THE TABLE-OVERFLOW
007300*                              LIMIT BEFORE BUMPING THE COUNT - A
007400*                              TABLE EXACTLY AT ITS MAX WOULD
007500*                              WRITE ONE ROW PAST THE OCCURS
007600*                              BOUND.  REORDERED TO INCREMENT
007700*                              FIRST, THEN TEST, LIKE THE LOAD
007800*                              PARAGRAPHS ALREADY DO.
007900*    02/11/04  GVW  PR-0494   422-ADD-MEDICAL-ENTRY WAS GROUP-
008000*                              MOVING THE WHOLE MEDITRAN RECORD
008100*                              (WITH ITS LEADING ACTION-CODE
008200*                              BYTE) INTO MEDIMAST, SHIFTING
008300*                              EVERY FIELD BY ONE BYTE.  NOW
008400*                              MOVED FIELD-BY-FIELD LIKE
008500*                              424-CHANGE-MEDICAL-ENTRY.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-390.
009000 OBJECT-COMPUTER. IBM-390.
009100 SPECIAL-NAMES.
009200     C01 IS NEXT-PAGE.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT SYSOUT
009700     ASSIGN TO UT-S-SYSOUT
009800       ORGANIZATION IS SEQUENTIAL.
009900
010000     SELECT PERSONS
010100     ASSIGN TO UT-S-PERSONS
010200       ORGANIZATION IS SEQUENTIAL
010300       FILE STATUS IS PERSONS-STATUS.
010400
010500     SELECT FIRESTATIONS
010600     ASSIGN TO UT-S-FSTATNS
010700       ORGANIZATION IS SEQUENTIAL
010800       FILE STATUS IS FSTATNS-STATUS.
010900
011000     SELECT MEDICALS
011100     ASSIGN TO UT-S-MEDICAL
011200       ORGANIZATION IS SEQUENTIAL
011300       FILE STATUS IS MEDICAL-STATUS.
011400
011500     SELECT PERSTRAN-FILE
011600     ASSIGN TO UT-S-PERSTRN
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS PERSTRN-STATUS.
011900
012000     SELECT FSTNTRAN-FILE
012100     ASSIGN TO UT-S-FSTNTRN
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS FSTNTRN-STATUS.
012400
012500     SELECT MEDITRAN-FILE
012600     ASSIGN TO UT-S-MEDITRN
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS MEDITRN-STATUS.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200 FD  SYSOUT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 130 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SYSOUT-REC.
013800 01  SYSOUT-REC  PIC X(130).
013900
014000****** PERSON MASTER - ONE RECORD PER RESIDENT ON THE ROSTER.
014100****** REWRITTEN WHOLE BY 250-REWRITE-PERSON-MSTR BELOW.
014200 FD  PERSONS
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 147 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS PERSONS-REC.
014800 01  PERSONS-REC PIC X(147).
014900
015000****** FIRE-STATION MASTER - ADDRESS/STATION ASSIGNMENT ROWS.
015100****** REWRITTEN WHOLE BY 350-REWRITE-FSTATION-MSTR BELOW.
015200 FD  FIRESTATIONS
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 32 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS FSTATNS-REC.
015800 01  FSTATNS-REC PIC X(32).
015900
016000****** MEDICAL-RECORD MASTER - MEDICATIONS AND ALLERGIES BY NAME.
016100****** REWRITTEN WHOLE BY 450-REWRITE-MEDICAL-MSTR BELOW.
016200 FD  MEDICALS
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 225 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS MEDICAL-REC.
016800 01  MEDICAL-REC PIC X(225).
016900
017000****** NIGHTLY MAINTENANCE TRANSACTIONS - ONE FILE PER MASTER.
017100 FD  PERSTRAN-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 150 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS PERSTRN-REC.
017700 01  PERSTRN-REC PIC X(150).
017800
017900 FD  FSTNTRAN-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 35 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS FSTNTRN-REC.
018500 01  FSTNTRN-REC PIC X(35).
018600
018700 FD  MEDITRAN-FILE
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 229 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS MEDITRN-REC.
019300 01  MEDITRN-REC PIC X(229).
019400
019500 WORKING-STORAGE SECTION.
019600
019700 01  FILE-STATUS-CODES.
019800     05  PERSONS-STATUS          PIC X(2).
019900         88 CODE-OK-PERSONS  VALUE SPACES.
020000         88 NO-MORE-PERSONS  VALUE "10".
020100     05  FSTATNS-STATUS          PIC X(2).
020200         88 CODE-OK-FSTATNS  VALUE SPACES.
020300         88 NO-MORE-FSTATNS  VALUE "10".
020400     05  MEDICAL-STATUS          PIC X(2).
020500         88 CODE-OK-MEDICAL  VALUE SPACES.
020600         88 NO-MORE-MEDICAL  VALUE "10".
020700     05  PERSTRN-STATUS          PIC X(2).
020800         88 CODE-OK-PERSTRN  VALUE SPACES.
020900         88 NO-MORE-PERSTRN  VALUE "10".
021000     05  FSTNTRN-STATUS          PIC X(2).
021100         88 CODE-OK-FSTNTRN  VALUE SPACES.
021200         88 NO-MORE-FSTNTRN  VALUE "10".
021300     05  MEDITRN-STATUS          PIC X(2).
021400         88 CODE-OK-MEDITRN  VALUE SPACES.
021500         88 NO-MORE-MEDITRN  VALUE "10".
021600
021700 01  FLAGS-AND-SWITCHES.
021800     05  MORE-PERSTRN-SW         PIC X(01) VALUE "Y".
021900         88  MORE-PERSTRN-RECS   VALUE "Y".
022000         88  NO-MORE-PERSTRN-RECS VALUE "N".
022100     05  MORE-FSTNTRN-SW         PIC X(01) VALUE "Y".
022200         88  MORE-FSTNTRN-RECS   VALUE "Y".
022300         88  NO-MORE-FSTNTRN-RECS VALUE "N".
022400     05  MORE-MEDITRN-SW         PIC X(01) VALUE "Y".
022500         88  MORE-MEDITRN-RECS   VALUE "Y".
022600         88  NO-MORE-MEDITRN-RECS VALUE "N".
022700     05  PERSON-FOUND-SW         PIC X(01) VALUE "N".
022800         88  PERSON-ENTRY-FOUND  VALUE "Y".
022900     05  FSTATION-FOUND-SW       PIC X(01) VALUE "N".
023000         88  FSTATION-ENTRY-FOUND VALUE "Y".
023100     05  MEDICAL-FOUND-SW        PIC X(01) VALUE "N".
023200         88  MEDICAL-ENTRY-FOUND VALUE "Y".
023300     05  FILLER                  PIC X(10).
023400
023500 01  WS-RUN-DATE-FIELDS.
023600     05  WS-RUN-DATE             PIC 9(6).
023700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023800         10  WS-RUN-YY           PIC 99.
023900         10  WS-RUN-MM           PIC 99.
024000         10  WS-RUN-DD           PIC 99.
024100     05  FILLER                  PIC X(10).
024200
024300****** USED TO CHECK A MEDICAL-RECORD TRANSACTION'S BIRTHDATE IS
024400****** SHAPED LIKE MM/DD/YYYY BEFORE THE ROW GOES ON THE MASTER.
024500 01  WS-BIRTHDATE-CHECK.
024600     05  WS-BDC-RAW              PIC X(10).
024700     05  WS-BDC-RAW-R REDEFINES WS-BDC-RAW.
024800         10  WS-BDC-MM           PIC XX.
024900         10  FILLER              PIC X.
025000         10  WS-BDC-DD           PIC XX.
025100         10  FILLER              PIC X.
025200         10  WS-BDC-YYYY         PIC X(4).
025300     05  FILLER                  PIC X(08).
025400
025500****** END-OF-RUN CONTROL TOTALS - DISPLAYED FOR OPERATIONS AND
025600****** ALSO LAID OUT AS AN EDITED LINE FOR THE SYSOUT DUMP.
025700 01  WS-RUN-TOTALS-LINE          PIC X(40).
025800 01  WS-RUN-TOTALS-LINE-R REDEFINES WS-RUN-TOTALS-LINE.
025900     05  WS-RTL-LABEL            PIC X(20).
026000     05  WS-RTL-COUNT            PIC ZZZ,ZZ9.
026100     05  FILLER                  PIC X(13).
026200
026300 01  WS-CONTROL-COUNTS.
026400     05  WS-PERSON-ADDS          PIC S9(4) COMP VALUE 0.
026500     05  WS-PERSON-CHANGES       PIC S9(4) COMP VALUE 0.
026600     05  WS-PERSON-DELETES       PIC S9(4) COMP VALUE 0.
026700     05  WS-PERSON-REJECTS       PIC S9(4) COMP VALUE 0.
026800     05  WS-FSTATION-ADDS        PIC S9(4) COMP VALUE 0.
026900     05  WS-FSTATION-CHANGES     PIC S9(4) COMP VALUE 0.
027000     05  WS-FSTATION-DELETES     PIC S9(4) COMP VALUE 0.
027100     05  WS-FSTATION-REJECTS     PIC S9(4) COMP VALUE 0.
027200     05  WS-MEDICAL-ADDS         PIC S9(4) COMP VALUE 0.
027300     05  WS-MEDICAL-CHANGES      PIC S9(4) COMP VALUE 0.
027400     05  WS-MEDICAL-DELETES      PIC S9(4) COMP VALUE 0.
027500     05  WS-MEDICAL-REJECTS      PIC S9(4) COMP VALUE 0.
027600     05  FILLER                  PIC X(10).
027700
027800 01  WS-MISC-FIELDS.
027900     05  WS-SHIFT-SUB            PIC 9(4) COMP.
028000     05  FILLER                  PIC X(10).
028100
028200 77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
028300 77  ONE-VAL                     PIC 9(1) VALUE 1.
028400
028500****** PERSON MASTER RECORD - FD BREAKDOWN AND IN-MEMORY TABLE.
028600 01  PERSON-MASTER-REC.
028700     COPY PERSMAST.
028800
028900 01  PERSON-TRANSACTION-REC.
029000     COPY PERSTRAN.
029100
029200 01  PERSON-MASTER-TABLE.
029300     05  WS-PERSON-COUNT         PIC 9(4) COMP VALUE 0.
029400     05  WS-PERSON-TABLE-MAX     PIC 9(4) COMP VALUE 500.
029500     05  PERSON-TABLE-ENTRY OCCURS 500 TIMES
029600                            INDEXED BY WS-PER-IDX.
029700         COPY PERSMAST.
029800
029900****** FIRE-STATION MASTER RECORD - FD BREAKDOWN AND TABLE.
030000 01  FSTATION-MASTER-REC.
030100     COPY FSTNMAST.
030200
030300 01  FSTATION-TRANSACTION-REC.
030400     COPY FSTNTRAN.
030500
030600 01  FSTATION-MASTER-TABLE.
030700     05  WS-FSTATION-COUNT       PIC 9(4) COMP VALUE 0.
030800     05  WS-FSTATION-TABLE-MAX   PIC 9(4) COMP VALUE 100.
030900     05  FSTATION-TABLE-ENTRY OCCURS 100 TIMES
031000                              INDEXED BY WS-FST-IDX.
031100         COPY FSTNMAST.
031200
031300****** MEDICAL-RECORD MASTER - FD BREAKDOWN AND TABLE.
031400 01  MEDICAL-MASTER-REC.
031500     COPY MEDIMAST.
031600
031700 01  MEDICAL-TRANSACTION-REC.
031800     COPY MEDITRAN.
031900
032000 01  MEDICAL-MASTER-TABLE.
032100     05  WS-MEDICAL-COUNT        PIC 9(4) COMP VALUE 0.
032200     05  WS-MEDICAL-TABLE-MAX    PIC 9(4) COMP VALUE 500.
032300     05  MEDICAL-TABLE-ENTRY OCCURS 500 TIMES
032400                             INDEXED BY WS-MED-IDX.
032500         COPY MEDIMAST.
032600
032700 01  PARA-NAME                   PIC X(30) VALUE SPACES.
032800
032900 01  ABEND-REC.
033000     COPY ABENDREC.
033100
033200 PROCEDURE DIVISION.
033300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033400     PERFORM 200-MAINTAIN-PERSON THRU 200-EXIT.
033500     PERFORM 300-MAINTAIN-FSTATION THRU 300-EXIT.
033600     PERFORM 400-MAINTAIN-MEDICAL THRU 400-EXIT.
033700     PERFORM 900-CLEANUP THRU 900-EXIT.
033800     MOVE ZERO TO RETURN-CODE.
033900     GOBACK.
034000
034100 000-HOUSEKEEPING.
034200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034300     DISPLAY "******** BEGIN JOB SNMMAINT ********".
034400     ACCEPT WS-RUN-DATE FROM DATE.
034500     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT.
034600     PERFORM 060-LOAD-FSTATION-TABLE THRU 060-EXIT.
034700     PERFORM 070-LOAD-MEDICAL-TABLE THRU 070-EXIT.
034800 000-EXIT.
034900     EXIT.
035000
035100****** LOAD THE CURRENT PERSON MASTER INTO STORAGE SO THE ADD/
035200****** CHANGE/DELETE TRANSACTIONS CAN BE APPLIED BY SEARCH.
035300 050-LOAD-PERSON-TABLE.
035400     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
035500     OPEN INPUT PERSONS.
035600     IF NOT CODE-OK-PERSONS AND NOT NO-MORE-PERSONS
035700         MOVE "** UNABLE TO OPEN PERSONS **" TO ABEND-REASON
035800         MOVE PERSONS-STATUS TO EXPECTED-VAL
035900         GO TO 1000-ABEND-RTN.
036000
036100     READ PERSONS INTO PERSON-MASTER-REC
036200         AT END
036300         GO TO 050-CLOSE.
036400 050-LOAD-LOOP.
036500     ADD 1 TO WS-PERSON-COUNT.
036600     IF WS-PERSON-COUNT > WS-PERSON-TABLE-MAX
036700         MOVE "** PERSON TABLE OVERFLOW ON LOAD **" TO
036800              ABEND-REASON
036900         MOVE WS-PERSON-TABLE-MAX TO EXPECTED-VAL
037000         GO TO 1000-ABEND-RTN.
037100     MOVE PERSON-MASTER-REC TO PERSON-TABLE-ENTRY
037200                                (WS-PERSON-COUNT).
037300     READ PERSONS INTO PERSON-MASTER-REC
037400         AT END
037500         GO TO 050-CLOSE.
037600     GO TO 050-LOAD-LOOP.
037700 050-CLOSE.
037800     CLOSE PERSONS.
037900 050-EXIT.
038000     EXIT.
038100
038200****** LOAD THE CURRENT FIRE-STATION MASTER INTO STORAGE.
038300 060-LOAD-FSTATION-TABLE.
038400     MOVE "060-LOAD-FSTATION-TABLE" TO PARA-NAME.
038500     OPEN INPUT FIRESTATIONS.
038600     IF NOT CODE-OK-FSTATNS AND NOT NO-MORE-FSTATNS
038700         MOVE "** UNABLE TO OPEN FIRESTATIONS **" TO ABEND-REASON
038800         MOVE FSTATNS-STATUS TO EXPECTED-VAL
038900         GO TO 1000-ABEND-RTN.
039000
039100     READ FIRESTATIONS INTO FSTATION-MASTER-REC
039200         AT END
039300         GO TO 060-CLOSE.
039400 060-LOAD-LOOP.
039500     ADD 1 TO WS-FSTATION-COUNT.
039600     IF WS-FSTATION-COUNT > WS-FSTATION-TABLE-MAX
039700         MOVE "** FSTATION TABLE OVERFLOW ON LOAD **" TO
039800              ABEND-REASON
039900         MOVE WS-FSTATION-TABLE-MAX TO EXPECTED-VAL
040000         GO TO 1000-ABEND-RTN.
040100     MOVE FSTATION-MASTER-REC TO FSTATION-TABLE-ENTRY
040200                                  (WS-FSTATION-COUNT).
040300     READ FIRESTATIONS INTO FSTATION-MASTER-REC
040400         AT END
040500         GO TO 060-CLOSE.
040600     GO TO 060-LOAD-LOOP.
040700 060-CLOSE.
040800     CLOSE FIRESTATIONS.
040900 060-EXIT.
041000     EXIT.
041100
041200****** LOAD THE CURRENT MEDICAL-RECORD MASTER INTO STORAGE.
041300 070-LOAD-MEDICAL-TABLE.
041400     MOVE "070-LOAD-MEDICAL-TABLE" TO PARA-NAME.
041500     OPEN INPUT MEDICALS.
041600     IF NOT CODE-OK-MEDICAL AND NOT NO-MORE-MEDICAL
041700         MOVE "** UNABLE TO OPEN MEDICALS **" TO ABEND-REASON
041800         MOVE MEDICAL-STATUS TO EXPECTED-VAL
041900         GO TO 1000-ABEND-RTN.
042000
042100     READ MEDICALS INTO MEDICAL-MASTER-REC
042200         AT END
042300         GO TO 070-CLOSE.
042400 070-LOAD-LOOP.
042500     ADD 1 TO WS-MEDICAL-COUNT.
042600     IF WS-MEDICAL-COUNT > WS-MEDICAL-TABLE-MAX
042700         MOVE "** MEDICAL TABLE OVERFLOW ON LOAD **" TO
042800              ABEND-REASON
042900         MOVE WS-MEDICAL-TABLE-MAX TO EXPECTED-VAL
043000         GO TO 1000-ABEND-RTN.
043100     MOVE MEDICAL-MASTER-REC TO MEDICAL-TABLE-ENTRY
043200                                 (WS-MEDICAL-COUNT).
043300     READ MEDICALS INTO MEDICAL-MASTER-REC
043400         AT END
043500         GO TO 070-CLOSE.
043600     GO TO 070-LOAD-LOOP.
043700 070-CLOSE.
043800     CLOSE MEDICALS.
043900 070-EXIT.
044000     EXIT.
044100
044200****** APPLY THE PERSON TRANSACTIONS, THEN REWRITE THE MASTER.
044300 200-MAINTAIN-PERSON.
044400     MOVE "200-MAINTAIN-PERSON" TO PARA-NAME.
044500     OPEN INPUT PERSTRAN-FILE.
044600     PERFORM 210-READ-PERSTRAN THRU 210-EXIT.
044700     PERFORM 220-APPLY-PERSON-TRAN THRU 220-EXIT
044800             UNTIL NO-MORE-PERSTRN-RECS.
044900     CLOSE PERSTRAN-FILE.
045000     PERFORM 250-REWRITE-PERSON-MSTR THRU 250-EXIT.
045100 200-EXIT.
045200     EXIT.
045300
045400 210-READ-PERSTRAN.
045500     READ PERSTRAN-FILE INTO PERSON-TRANSACTION-REC
045600         AT END
045700         MOVE "N" TO MORE-PERSTRN-SW
045800     END-READ.
045900 210-EXIT.
046000     EXIT.
046100
046200****** 030399JS - TRAN-ACTION-CODE DRIVES ADD/CHANGE/DELETE.  A
046300****** CODE OUTSIDE A/C/D IS A DATA-ENTRY ERROR AND ABENDS.
046400 220-APPLY-PERSON-TRAN.
046500     MOVE "220-APPLY-PERSON-TRAN" TO PARA-NAME.
046600     EVALUATE TRUE
046700         WHEN TRAN-IS-ADD IN PERSON-TRANSACTION-REC
046800             PERFORM 222-ADD-PERSON-ENTRY THRU 222-EXIT
046900         WHEN TRAN-IS-CHANGE IN PERSON-TRANSACTION-REC
047000             PERFORM 224-CHANGE-PERSON-ENTRY THRU 224-EXIT
047100         WHEN TRAN-IS-DELETE IN PERSON-TRANSACTION-REC
047200             PERFORM 226-DELETE-PERSON-ENTRY THRU 226-EXIT
047300         WHEN OTHER
047400             MOVE "** INVALID PERSON TRAN ACTION CODE **" TO
047500                  ABEND-REASON
047600             MOVE TRAN-ACTION-CODE IN PERSON-TRANSACTION-REC
047700                  TO ABEND-PARA-NAME
047800             GO TO 1000-ABEND-RTN
047900     END-EVALUATE.
048000     PERFORM 210-READ-PERSTRAN THRU 210-EXIT.
048100 220-EXIT.
048200     EXIT.
048300
048400****** CR-0096 - A DUPLICATE E-MAIL ON AN ADD IS REJECTED AND
048500****** COUNTED, NOT TREATED AS FATAL.
048600 222-ADD-PERSON-ENTRY.
048700     MOVE "N" TO PERSON-FOUND-SW.
048800     SET WS-PER-IDX TO 1.
048900     SEARCH PERSON-TABLE-ENTRY
049000         AT END
049100             NEXT SENTENCE
049200         WHEN PERSON-EMAIL-ADDRS (WS-PER-IDX) =
049300              TRAN-PERSON-EMAIL-ADDRS IN PERSON-TRANSACTION-REC
049400             MOVE "Y" TO PERSON-FOUND-SW
049500     END-SEARCH.
049600
049700     IF PERSON-ENTRY-FOUND
049800         ADD 1 TO WS-PERSON-REJECTS
049900         GO TO 222-EXIT.
050000
050100****** PR-0493 - INCREMENT BEFORE TESTING, THE SAME AS THE
050200****** 050-LOAD-LOOP TABLE-LOAD CHECK - THE OLD TEST-THEN-
050300****** INCREMENT ORDER LET A ROW LAND ONE PAST THE OCCURS BOUND
050400****** WHEN THE TABLE WAS EXACTLY AT WS-PERSON-TABLE-MAX.
050500     ADD 1 TO WS-PERSON-COUNT.
050600     IF WS-PERSON-COUNT > WS-PERSON-TABLE-MAX
050700         MOVE "** PERSON TABLE OVERFLOW ON ADD **" TO
050800              ABEND-REASON
050900         GO TO 1000-ABEND-RTN.
051000
051100     MOVE TRAN-PERSON-FIRST-NAME IN PERSON-TRANSACTION-REC TO
051200          PERSON-FIRST-NAME (WS-PERSON-COUNT).
051300     MOVE TRAN-PERSON-LAST-NAME IN PERSON-TRANSACTION-REC TO
051400          PERSON-LAST-NAME (WS-PERSON-COUNT).
051500     MOVE TRAN-PERSON-ADDRESS IN PERSON-TRANSACTION-REC TO
051600          PERSON-ADDRESS (WS-PERSON-COUNT).
051700     MOVE TRAN-PERSON-CITY IN PERSON-TRANSACTION-REC TO
051800          PERSON-CITY (WS-PERSON-COUNT).
051900     MOVE TRAN-PERSON-ZIP-CODE IN PERSON-TRANSACTION-REC TO
052000          PERSON-ZIP-CODE (WS-PERSON-COUNT).
052100     MOVE TRAN-PERSON-PHONE-NUMBER IN PERSON-TRANSACTION-REC TO
052200          PERSON-PHONE-NUMBER (WS-PERSON-COUNT).
052300     MOVE TRAN-PERSON-EMAIL-ADDRS IN PERSON-TRANSACTION-REC TO
052400          PERSON-EMAIL-ADDRS (WS-PERSON-COUNT).
052500     ADD 1 TO WS-PERSON-ADDS.
052600 222-EXIT.
052700     EXIT.
052800
052900 224-CHANGE-PERSON-ENTRY.
053000     MOVE "N" TO PERSON-FOUND-SW.
053100     SET WS-PER-IDX TO 1.
053200     SEARCH PERSON-TABLE-ENTRY
053300         AT END
053400             NEXT SENTENCE
053500         WHEN PERSON-EMAIL-ADDRS (WS-PER-IDX) =
053600              TRAN-PERSON-EMAIL-ADDRS IN PERSON-TRANSACTION-REC
053700             MOVE "Y" TO PERSON-FOUND-SW
053800     END-SEARCH.
053900
054000     IF NOT PERSON-ENTRY-FOUND
054100         ADD 1 TO WS-PERSON-REJECTS
054200         GO TO 224-EXIT.
054300
054400     MOVE TRAN-PERSON-FIRST-NAME IN PERSON-TRANSACTION-REC TO
054500          PERSON-FIRST-NAME (WS-PER-IDX).
054600     MOVE TRAN-PERSON-LAST-NAME IN PERSON-TRANSACTION-REC TO
054700          PERSON-LAST-NAME (WS-PER-IDX).
054800     MOVE TRAN-PERSON-ADDRESS IN PERSON-TRANSACTION-REC TO
054900          PERSON-ADDRESS (WS-PER-IDX).
055000     MOVE TRAN-PERSON-CITY IN PERSON-TRANSACTION-REC TO
055100          PERSON-CITY (WS-PER-IDX).
055200     MOVE TRAN-PERSON-ZIP-CODE IN PERSON-TRANSACTION-REC TO
055300          PERSON-ZIP-CODE (WS-PER-IDX).
055400     MOVE TRAN-PERSON-PHONE-NUMBER IN PERSON-TRANSACTION-REC TO
055500          PERSON-PHONE-NUMBER (WS-PER-IDX).
055600     MOVE TRAN-PERSON-EMAIL-ADDRS IN PERSON-TRANSACTION-REC TO
055700          PERSON-EMAIL-ADDRS (WS-PER-IDX).
055800     ADD 1 TO WS-PERSON-CHANGES.
055900 224-EXIT.
056000     EXIT.
056100
056200****** PR-0288 - SHIFT EVERY ROW BELOW THE DELETED ONE UP A SLOT
056300****** SO THE TABLE STAYS PACKED FROM 1 TO WS-PERSON-COUNT.
056400 226-DELETE-PERSON-ENTRY.
056500     MOVE "N" TO PERSON-FOUND-SW.
056600     SET WS-PER-IDX TO 1.
056700     SEARCH PERSON-TABLE-ENTRY
056800         AT END
056900             NEXT SENTENCE
057000         WHEN PERSON-EMAIL-ADDRS (WS-PER-IDX) =
057100              TRAN-PERSON-EMAIL-ADDRS IN PERSON-TRANSACTION-REC
057200             MOVE "Y" TO PERSON-FOUND-SW
057300     END-SEARCH.
057400
057500     IF NOT PERSON-ENTRY-FOUND
057600         ADD 1 TO WS-PERSON-REJECTS
057700         GO TO 226-EXIT.
057800
057900     PERFORM 228-SHIFT-PERSON-ROWS THRU 228-EXIT
058000             VARYING WS-SHIFT-SUB FROM WS-PER-IDX BY 1
058100             UNTIL WS-SHIFT-SUB NOT LESS THAN WS-PERSON-COUNT.
058200     SUBTRACT 1 FROM WS-PERSON-COUNT.
058300     ADD 1 TO WS-PERSON-DELETES.
058400 226-EXIT.
058500     EXIT.
058600
058700 228-SHIFT-PERSON-ROWS.
058800     MOVE PERSON-TABLE-ENTRY (WS-SHIFT-SUB + 1) TO
058900          PERSON-TABLE-ENTRY (WS-SHIFT-SUB).
059000 228-EXIT.
059100     EXIT.
059200
059300****** REWRITE THE WHOLE PERSON MASTER FROM THE UPDATED TABLE.
059400 250-REWRITE-PERSON-MSTR.
059500     MOVE "250-REWRITE-PERSON-MSTR" TO PARA-NAME.
059600     OPEN OUTPUT PERSONS.
059700     PERFORM 252-WRITE-PERSON-ROW THRU 252-EXIT
059800             VARYING WS-PER-IDX FROM 1 BY 1
059900             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
060000     CLOSE PERSONS.
060100 250-EXIT.
060200     EXIT.
060300
060400 252-WRITE-PERSON-ROW.
060500     WRITE PERSONS-REC FROM PERSON-TABLE-ENTRY (WS-PER-IDX).
060600 252-EXIT.
060700     EXIT.
060800
060900****** APPLY THE FIRE-STATION TRANSACTIONS, THEN REWRITE.
061000 300-MAINTAIN-FSTATION.
061100     MOVE "300-MAINTAIN-FSTATION" TO PARA-NAME.
061200     OPEN INPUT FSTNTRAN-FILE.
061300     PERFORM 310-READ-FSTNTRAN THRU 310-EXIT.
061400     PERFORM 320-APPLY-FSTATION-TRAN THRU 320-EXIT
061500             UNTIL NO-MORE-FSTNTRN-RECS.
061600     CLOSE FSTNTRAN-FILE.
061700     PERFORM 350-REWRITE-FSTATION-MSTR THRU 350-EXIT.
061800 300-EXIT.
061900     EXIT.
062000
062100 310-READ-FSTNTRAN.
062200     READ FSTNTRAN-FILE INTO FSTATION-TRANSACTION-REC
062300         AT END
062400         MOVE "N" TO MORE-FSTNTRN-SW
062500     END-READ.
062600 310-EXIT.
062700     EXIT.
062800
062900 320-APPLY-FSTATION-TRAN.
063000     MOVE "320-APPLY-FSTATION-TRAN" TO PARA-NAME.
063100     EVALUATE TRUE
063200         WHEN TRAN-IS-ADD IN FSTATION-TRANSACTION-REC
063300             PERFORM 322-ADD-FSTATION-ENTRY THRU 322-EXIT
063400         WHEN TRAN-IS-CHANGE IN FSTATION-TRANSACTION-REC
063500             PERFORM 324-CHANGE-FSTATION-ENTRY THRU 324-EXIT
063600         WHEN TRAN-IS-DELETE IN FSTATION-TRANSACTION-REC
063700             PERFORM 326-DELETE-FSTATION-ENTRY THRU 326-EXIT
063800         WHEN OTHER
063900             MOVE "** INVALID FSTATION TRAN ACTION CODE **" TO
064000                  ABEND-REASON
064100             GO TO 1000-ABEND-RTN
064200     END-EVALUATE.
064300     PERFORM 310-READ-FSTNTRAN THRU 310-EXIT.
064400 320-EXIT.
064500     EXIT.
064600
064700****** CR-0150 - THE KEY IS THE WHOLE (ADDRESS, STATION) PAIR,
064800****** NOT THE STATION NUMBER ALONE.
064900****** PR-0461 - A BLANK ADDRESS OR A ZERO/NEGATIVE STATION NUMBER
065000****** IS REJECTED AND COUNTED, THE SAME AS A DUPLICATE KEY.
065100 322-ADD-FSTATION-ENTRY.
065200     IF TRAN-FSTATION-ADDRESS IN FSTATION-TRANSACTION-REC = SPACES
065300        OR TRAN-FSTATION-NUMBER IN FSTATION-TRANSACTION-REC = ZERO
065400         ADD 1 TO WS-FSTATION-REJECTS
065500         GO TO 322-EXIT.
065600     MOVE "N" TO FSTATION-FOUND-SW.
065700     SET WS-FST-IDX TO 1.
065800     SEARCH FSTATION-TABLE-ENTRY
065900         AT END
066000             NEXT SENTENCE
066100         WHEN FSTATION-ADDRESS (WS-FST-IDX) =
066200              TRAN-FSTATION-ADDRESS IN FSTATION-TRANSACTION-REC
066300              AND
066400              FSTATION-NUMBER (WS-FST-IDX) =
066500              TRAN-FSTATION-NUMBER IN FSTATION-TRANSACTION-REC
066600             MOVE "Y" TO FSTATION-FOUND-SW
066700     END-SEARCH.
066800
066900     IF FSTATION-ENTRY-FOUND
067000         ADD 1 TO WS-FSTATION-REJECTS
067100         GO TO 322-EXIT.
067200
067300****** PR-0493 - INCREMENT BEFORE TESTING, THE SAME AS THE
067400****** 060-LOAD-LOOP TABLE-LOAD CHECK.
067500     ADD 1 TO WS-FSTATION-COUNT.
067600     IF WS-FSTATION-COUNT > WS-FSTATION-TABLE-MAX
067700         MOVE "** FSTATION TABLE OVERFLOW ON ADD **" TO
067800              ABEND-REASON
067900         GO TO 1000-ABEND-RTN.
068000
068100     MOVE TRAN-FSTATION-ADDRESS IN FSTATION-TRANSACTION-REC TO
068200          FSTATION-ADDRESS (WS-FSTATION-COUNT).
068300     MOVE TRAN-FSTATION-NUMBER IN FSTATION-TRANSACTION-REC TO
068400          FSTATION-NUMBER (WS-FSTATION-COUNT).
068500     ADD 1 TO WS-FSTATION-ADDS.
068600 322-EXIT.
068700     EXIT.
068800
068900 324-CHANGE-FSTATION-ENTRY.
069000     MOVE "N" TO FSTATION-FOUND-SW.
069100     SET WS-FST-IDX TO 1.
069200     SEARCH FSTATION-TABLE-ENTRY
069300         AT END
069400             NEXT SENTENCE
069500         WHEN FSTATION-ADDRESS (WS-FST-IDX) =
069600              TRAN-FSTATION-ADDRESS IN FSTATION-TRANSACTION-REC
069700             MOVE "Y" TO FSTATION-FOUND-SW
069800     END-SEARCH.
069900
070000     IF NOT FSTATION-ENTRY-FOUND
070100         ADD 1 TO WS-FSTATION-REJECTS
070200         GO TO 324-EXIT.
070300
070400     MOVE TRAN-FSTATION-NUMBER IN FSTATION-TRANSACTION-REC TO
070500          FSTATION-NUMBER (WS-FST-IDX).
070600     ADD 1 TO WS-FSTATION-CHANGES.
070700 324-EXIT.
070800     EXIT.
070900
071000 326-DELETE-FSTATION-ENTRY.
071100     MOVE "N" TO FSTATION-FOUND-SW.
071200     SET WS-FST-IDX TO 1.
071300     SEARCH FSTATION-TABLE-ENTRY
071400         AT END
071500             NEXT SENTENCE
071600         WHEN FSTATION-ADDRESS (WS-FST-IDX) =
071700              TRAN-FSTATION-ADDRESS IN FSTATION-TRANSACTION-REC
071800              AND
071900              FSTATION-NUMBER (WS-FST-IDX) =
072000              TRAN-FSTATION-NUMBER IN FSTATION-TRANSACTION-REC
072100             MOVE "Y" TO FSTATION-FOUND-SW
072200     END-SEARCH.
072300
072400     IF NOT FSTATION-ENTRY-FOUND
072500         ADD 1 TO WS-FSTATION-REJECTS
072600         GO TO 326-EXIT.
072700
072800     PERFORM 328-SHIFT-FSTATION-ROWS THRU 328-EXIT
072900             VARYING WS-SHIFT-SUB FROM WS-FST-IDX BY 1
073000             UNTIL WS-SHIFT-SUB NOT LESS THAN WS-FSTATION-COUNT.
073100     SUBTRACT 1 FROM WS-FSTATION-COUNT.
073200     ADD 1 TO WS-FSTATION-DELETES.
073300 326-EXIT.
073400     EXIT.
073500
073600 328-SHIFT-FSTATION-ROWS.
073700     MOVE FSTATION-TABLE-ENTRY (WS-SHIFT-SUB + 1) TO
073800          FSTATION-TABLE-ENTRY (WS-SHIFT-SUB).
073900 328-EXIT.
074000     EXIT.
074100
074200 350-REWRITE-FSTATION-MSTR.
074300     MOVE "350-REWRITE-FSTATION-MSTR" TO PARA-NAME.
074400     OPEN OUTPUT FIRESTATIONS.
074500     PERFORM 352-WRITE-FSTATION-ROW THRU 352-EXIT
074600             VARYING WS-FST-IDX FROM 1 BY 1
074700             UNTIL WS-FST-IDX > WS-FSTATION-COUNT.
074800     CLOSE FIRESTATIONS.
074900 350-EXIT.
075000     EXIT.
075100
075200 352-WRITE-FSTATION-ROW.
075300     WRITE FSTATNS-REC FROM FSTATION-TABLE-ENTRY (WS-FST-IDX).
075400 352-EXIT.
075500     EXIT.
075600
075700****** APPLY THE MEDICAL-RECORD TRANSACTIONS, THEN REWRITE.
075800 400-MAINTAIN-MEDICAL.
075900     MOVE "400-MAINTAIN-MEDICAL" TO PARA-NAME.
076000     OPEN INPUT MEDITRAN-FILE.
076100     PERFORM 410-READ-MEDITRAN THRU 410-EXIT.
076200     PERFORM 420-APPLY-MEDICAL-TRAN THRU 420-EXIT
076300             UNTIL NO-MORE-MEDITRN-RECS.
076400     CLOSE MEDITRAN-FILE.
076500     PERFORM 450-REWRITE-MEDICAL-MSTR THRU 450-EXIT.
076600 400-EXIT.
076700     EXIT.
076800
076900 410-READ-MEDITRAN.
077000     READ MEDITRAN-FILE INTO MEDICAL-TRANSACTION-REC
077100         AT END
077200         MOVE "N" TO MORE-MEDITRN-SW
077300     END-READ.
077400 410-EXIT.
077500     EXIT.
077600
077700 420-APPLY-MEDICAL-TRAN.
077800     MOVE "420-APPLY-MEDICAL-TRAN" TO PARA-NAME.
077900     EVALUATE TRUE
078000         WHEN TRAN-IS-ADD IN MEDICAL-TRANSACTION-REC
078100             PERFORM 422-ADD-MEDICAL-ENTRY THRU 422-EXIT
078200         WHEN TRAN-IS-CHANGE IN MEDICAL-TRANSACTION-REC
078300             PERFORM 424-CHANGE-MEDICAL-ENTRY THRU 424-EXIT
078400         WHEN TRAN-IS-DELETE IN MEDICAL-TRANSACTION-REC
078500             PERFORM 426-DELETE-MEDICAL-ENTRY THRU 426-EXIT
078600         WHEN OTHER
078700             MOVE "** INVALID MEDICAL TRAN ACTION CODE **" TO
078800                  ABEND-REASON
078900             GO TO 1000-ABEND-RTN
079000     END-EVALUATE.
079100     PERFORM 410-READ-MEDITRAN THRU 410-EXIT.
079200 420-EXIT.
079300     EXIT.
079400
079500****** PR-0340 - MATCH KEY IS (FIRST-NAME, LAST-NAME) - THE
079600****** BIRTHDATE SHAPE IS CHECKED BUT NOT PART OF THE KEY.
079700 422-ADD-MEDICAL-ENTRY.
079800     MOVE TRAN-MEDICAL-BIRTHDATE IN MEDICAL-TRANSACTION-REC TO
079900          WS-BDC-RAW.
080000     IF WS-BDC-MM IS NOT NUMERIC OR WS-BDC-DD IS NOT NUMERIC
080100        OR WS-BDC-YYYY IS NOT NUMERIC
080200         ADD 1 TO WS-MEDICAL-REJECTS
080300         GO TO 422-EXIT.
080400
080500     MOVE "N" TO MEDICAL-FOUND-SW.
080600     SET WS-MED-IDX TO 1.
080700     SEARCH MEDICAL-TABLE-ENTRY
080800         AT END
080900             NEXT SENTENCE
081000         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) =
081100              TRAN-MEDICAL-FIRST-NAME IN MEDICAL-TRANSACTION-REC
081200              AND
081300              MEDICAL-LAST-NAME (WS-MED-IDX) =
081400              TRAN-MEDICAL-LAST-NAME IN MEDICAL-TRANSACTION-REC
081500             MOVE "Y" TO MEDICAL-FOUND-SW
081600     END-SEARCH.
081700
081800     IF MEDICAL-ENTRY-FOUND
081900         ADD 1 TO WS-MEDICAL-REJECTS
082000         GO TO 422-EXIT.
082100
082200****** PR-0493 - INCREMENT BEFORE TESTING, THE SAME AS THE
082300****** 070-LOAD-LOOP TABLE-LOAD CHECK.
082400     ADD 1 TO WS-MEDICAL-COUNT.
082500     IF WS-MEDICAL-COUNT > WS-MEDICAL-TABLE-MAX
082600         MOVE "** MEDICAL TABLE OVERFLOW ON ADD **" TO
082700              ABEND-REASON
082800         GO TO 1000-ABEND-RTN.
082900
083000****** PR-0494 - MOVE FIELD-BY-FIELD, NOT THE WHOLE TRANSACTION
083100****** RECORD - MEDITRAN CARRIES A LEADING TRAN-ACTION-CODE BYTE
083200****** THAT MEDIMAST DOES NOT, SO A GROUP MOVE SHIFTED EVERY
083300****** NAME/BIRTHDATE/MEDICATION/ALLERGY FIELD ONE BYTE AND
083400****** TRUNCATED THE LAST ALLERGY SLOT.
083500     MOVE TRAN-MEDICAL-FIRST-NAME IN MEDICAL-TRANSACTION-REC TO
083600          MEDICAL-FIRST-NAME (WS-MEDICAL-COUNT).
083700     MOVE TRAN-MEDICAL-LAST-NAME IN MEDICAL-TRANSACTION-REC TO
083800          MEDICAL-LAST-NAME (WS-MEDICAL-COUNT).
083900     MOVE TRAN-MEDICAL-BIRTHDATE IN MEDICAL-TRANSACTION-REC TO
084000          MEDICAL-BIRTHDATE (WS-MEDICAL-COUNT).
084100     MOVE TRAN-MEDICAL-MEDICATIONS IN MEDICAL-TRANSACTION-REC TO
084200          MEDICAL-MEDICATIONS (WS-MEDICAL-COUNT).
084300     MOVE TRAN-MEDICAL-ALLERGIES IN MEDICAL-TRANSACTION-REC TO
084400          MEDICAL-ALLERGIES (WS-MEDICAL-COUNT).
084500     ADD 1 TO WS-MEDICAL-ADDS.
084600 422-EXIT.
084700     EXIT.
084800
084900 424-CHANGE-MEDICAL-ENTRY.
085000     MOVE "N" TO MEDICAL-FOUND-SW.
085100     SET WS-MED-IDX TO 1.
085200     SEARCH MEDICAL-TABLE-ENTRY
085300         AT END
085400             NEXT SENTENCE
085500         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) =
085600              TRAN-MEDICAL-FIRST-NAME IN MEDICAL-TRANSACTION-REC
085700              AND
085800              MEDICAL-LAST-NAME (WS-MED-IDX) =
085900              TRAN-MEDICAL-LAST-NAME IN MEDICAL-TRANSACTION-REC
086000             MOVE "Y" TO MEDICAL-FOUND-SW
086100     END-SEARCH.
086200
086300     IF NOT MEDICAL-ENTRY-FOUND
086400         ADD 1 TO WS-MEDICAL-REJECTS
086500         GO TO 424-EXIT.
086600
086700     MOVE TRAN-MEDICAL-BIRTHDATE IN MEDICAL-TRANSACTION-REC TO
086800          MEDICAL-BIRTHDATE (WS-MED-IDX).
086900     MOVE TRAN-MEDICAL-MEDICATIONS IN MEDICAL-TRANSACTION-REC TO
087000          MEDICAL-MEDICATIONS (WS-MED-IDX).
087100     MOVE TRAN-MEDICAL-ALLERGIES IN MEDICAL-TRANSACTION-REC TO
087200          MEDICAL-ALLERGIES (WS-MED-IDX).
087300     ADD 1 TO WS-MEDICAL-CHANGES.
087400 424-EXIT.
087500     EXIT.
087600
087700 426-DELETE-MEDICAL-ENTRY.
087800     MOVE "N" TO MEDICAL-FOUND-SW.
087900     SET WS-MED-IDX TO 1.
088000     SEARCH MEDICAL-TABLE-ENTRY
088100         AT END
088200             NEXT SENTENCE
088300         WHEN MEDICAL-FIRST-NAME (WS-MED-IDX) =
088400              TRAN-MEDICAL-FIRST-NAME IN MEDICAL-TRANSACTION-REC
088500              AND
088600              MEDICAL-LAST-NAME (WS-MED-IDX) =
088700              TRAN-MEDICAL-LAST-NAME IN MEDICAL-TRANSACTION-REC
088800             MOVE "Y" TO MEDICAL-FOUND-SW
088900     END-SEARCH.
089000
089100     IF NOT MEDICAL-ENTRY-FOUND
089200         ADD 1 TO WS-MEDICAL-REJECTS
089300         GO TO 426-EXIT.
089400
089500     PERFORM 428-SHIFT-MEDICAL-ROWS THRU 428-EXIT
089600             VARYING WS-SHIFT-SUB FROM WS-MED-IDX BY 1
089700             UNTIL WS-SHIFT-SUB NOT LESS THAN WS-MEDICAL-COUNT.
089800     SUBTRACT 1 FROM WS-MEDICAL-COUNT.
089900     ADD 1 TO WS-MEDICAL-DELETES.
090000 426-EXIT.
090100     EXIT.
090200
090300 428-SHIFT-MEDICAL-ROWS.
090400     MOVE MEDICAL-TABLE-ENTRY (WS-SHIFT-SUB + 1) TO
090500          MEDICAL-TABLE-ENTRY (WS-SHIFT-SUB).
090600 428-EXIT.
090700     EXIT.
090800
090900 450-REWRITE-MEDICAL-MSTR.
091000     MOVE "450-REWRITE-MEDICAL-MSTR" TO PARA-NAME.
091100     OPEN OUTPUT MEDICALS.
091200     PERFORM 452-WRITE-MEDICAL-ROW THRU 452-EXIT
091300             VARYING WS-MED-IDX FROM 1 BY 1
091400             UNTIL WS-MED-IDX > WS-MEDICAL-COUNT.
091500     CLOSE MEDICALS.
091600 450-EXIT.
091700     EXIT.
091800
091900 452-WRITE-MEDICAL-ROW.
092000     WRITE MEDICAL-REC FROM MEDICAL-TABLE-ENTRY (WS-MED-IDX).
092100 452-EXIT.
092200     EXIT.
092300
092400****** PR-0477 - DISPLAY THE ADD/CHANGE/DELETE/REJECT COUNT FOR
092500****** EACH MASTER SO OPERATIONS CAN SPOT A BAD RUN AT A GLANCE.
092600 900-CLEANUP.
092700     MOVE "900-CLEANUP" TO PARA-NAME.
092800     DISPLAY "** PERSON  ADDS/CHGS/DELS/REJS **".
092900     DISPLAY WS-PERSON-ADDS    " " WS-PERSON-CHANGES
093000             " " WS-PERSON-DELETES " " WS-PERSON-REJECTS.
093100     DISPLAY "** FSTATION ADDS/CHGS/DELS/REJS **".
093200     DISPLAY WS-FSTATION-ADDS  " " WS-FSTATION-CHANGES
093300             " " WS-FSTATION-DELETES " " WS-FSTATION-REJECTS.
093400     DISPLAY "** MEDICAL ADDS/CHGS/DELS/REJS **".
093500     DISPLAY WS-MEDICAL-ADDS   " " WS-MEDICAL-CHANGES
093600             " " WS-MEDICAL-DELETES " " WS-MEDICAL-REJECTS.
093700     DISPLAY "******** NORMAL END OF JOB SNMMAINT ********".
093800 900-EXIT.
093900     EXIT.
094000
094100 1000-ABEND-RTN.
094200     MOVE PARA-NAME TO ABEND-PARA-NAME.
094300     WRITE SYSOUT-REC FROM ABEND-REC.
094400     DISPLAY "*** ABNORMAL END OF JOB - SNMMAINT ***" UPON
094500             CONSOLE.
094600     DIVIDE ZERO-VAL INTO ONE-VAL.
