000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNMAGE.
000400 AUTHOR. K. OSEI.
000500 INSTALLATION. COUNTY DP SERVICES.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SNMAGE IS A SMALL CALLED SUBROUTINE THAT RETURNS A PERSON'S
001300*    AGE IN WHOLE COMPLETED YEARS, GIVEN THE BIRTHDATE CARRIED ON
001400*    THE MEDICAL MASTER (MM/DD/YYYY, CHARACTER) AND THE RUN'S
001500*    PROCESSING DATE (YYYYMMDD, NUMERIC).  IT IS CALLED BY
001600*    SNMQUERY FOR PERSON-INFO ENRICHMENT AND FOR THE COVERAGE
001700*    ADULT/CHILD COUNT.
001800*
001900*    A BLANK BIRTHDATE IS NOT TREATED AS AN ERROR HERE - THE
002000*    CALLER DECIDES WHETHER A MISSING BIRTHDATE IS AN ERROR
002100*    (COVERAGE COUNTING) OR SHOULD BE TREATED AS AGE ZERO
002200*    (PERSON-INFO ENRICHMENT).  LK-RETURN-CODE TELLS THE CALLER
002300*    WHICH CASE IT GOT.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------------------------------------------------------
002800*    DATE     BY    REQUEST    DESCRIPTION
002900*    -------- ----  ---------  -----------------------------
003000*    04/11/89  KO   INITIAL    ORIGINAL CODING FOR SAFETYNET
003100*                              ALERTS CONVERSION PROJECT.
003200*    09/02/90  KO   CR-0118    ROUNDED DOWN INSTEAD OF ABENDING
003300*                              WHEN BIRTH YEAR > PROCESS YEAR.
003400*    02/14/92  RTH  CR-0204    ADDED LK-RETURN-CODE OF 4 FOR A
003500*                              BLANK BIRTHDATE INSTEAD OF LETTING
003600*                              CALLERS MISREAD AGE ZERO AS REAL.
003700*    11/30/93  RTH  PR-0311   CORRECTED MONTH/DAY BORROW - WAS
003800*                              COMPARING MONTH ONLY, DROPPING A
003900*                              YEAR FOR SAME-MONTH BIRTHDAYS.
004000*    08/19/98  DMP  Y2K-0007  YEAR FIELDS CONFIRMED FULL 4-DIGIT
004100*                              ON BOTH LK-BIRTHDATE AND
004200*                              LK-PROCESS-DATE - NO WINDOWING
004300*                              LOGIC WAS EVER IN THIS PROGRAM.
004400*    03/03/99  DMP  Y2K-0007  Y2K SIGN-OFF - NO CHANGES REQUIRED.
004500*    06/21/01  GVW  PR-0455   GUARDED AGAINST A NEGATIVE RESULT
004600*                              WHEN THE MASTER CARRIES A FUTURE
004700*                              BIRTHDATE.
004800*    02/11/04  GVW  PR-0495   WS-YEARS-ELAPSED PULLED OUT OF
004900*                              WS-MISC-FIELDS AND CARRIED AS ITS
005000*                              OWN 77-LEVEL ITEM, THE SAME WAY THE
005100*                              DAILY PROGRAMS CARRY A STANDALONE
005200*                              ELAPSED-TIME COUNTER.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300
006400 01  WS-MISC-FIELDS.
006500     05  FILLER                  PIC X(10).
006600
006700****** PR-0495 - STANDALONE WORK COUNTER, NOT PART OF A GROUP -
006800****** CARRIED AS A 77-LEVEL ITEM THE SAME WAY THE DAILY PROGRAMS
006900****** CARRY THEIR OWN STANDALONE ELAPSED-TIME FIELDS.
007000 77  WS-YEARS-ELAPSED            PIC S9(4) COMP.
007100
007200 01  WS-COMPARE-FIELDS.
007300     05  WS-BIRTH-MMDD           PIC 9(4).
007400     05  WS-BIRTH-MMDD-R REDEFINES WS-BIRTH-MMDD.
007500         10  WS-BIRTH-MM         PIC 99.
007600         10  WS-BIRTH-DD         PIC 99.
007700     05  WS-PROC-MMDD            PIC 9(4).
007800     05  WS-PROC-MMDD-R REDEFINES WS-PROC-MMDD.
007900         10  WS-PROC-MM          PIC 99.
008000         10  WS-PROC-DD          PIC 99.
008100     05  FILLER                  PIC X(08).
008200
008300 LINKAGE SECTION.
008400 01  LK-AGE-PARMS.
008500     05  LK-BIRTHDATE            PIC X(10).
008600     05  LK-BIRTHDATE-R REDEFINES LK-BIRTHDATE.
008700         10  LK-BD-MONTH         PIC 9(2).
008800         10  FILLER              PIC X(1).
008900         10  LK-BD-DAY           PIC 9(2).
009000         10  FILLER              PIC X(1).
009100         10  LK-BD-YEAR          PIC 9(4).
009200     05  LK-PROCESS-DATE         PIC 9(08).
009300     05  LK-PROCESS-DATE-R REDEFINES LK-PROCESS-DATE.
009400         10  LK-PD-YEAR          PIC 9(4).
009500         10  LK-PD-MONTH         PIC 9(2).
009600         10  LK-PD-DAY           PIC 9(2).
009700     05  LK-COMPUTED-AGE         PIC 9(03).
009800     05  LK-RETURN-CODE          PIC S9(04) COMP.
009900         88  LK-AGE-COMPUTED     VALUE 0.
010000         88  LK-BIRTHDATE-MISSING VALUE 4.
010100     05  FILLER                  PIC X(05).
010200
010300 PROCEDURE DIVISION USING LK-AGE-PARMS.
010400 000-CALCULATE-AGE.
010500****** A BLANK OR LOW-VALUES BIRTHDATE IS NOT AN ERROR AT THIS
010600****** LEVEL - AGE COMES BACK ZERO AND THE RETURN-CODE TELLS THE
010700****** CALLER IT WAS MISSING.
010800     IF LK-BIRTHDATE = SPACES OR LK-BIRTHDATE = LOW-VALUES
010900         MOVE ZERO TO LK-COMPUTED-AGE
011000         MOVE 4 TO LK-RETURN-CODE
011100         GOBACK.
011200
011300     MOVE ZERO TO LK-RETURN-CODE.
011400     COMPUTE WS-YEARS-ELAPSED = LK-PD-YEAR - LK-BD-YEAR.
011500
011600     MOVE LK-BD-MONTH TO WS-BIRTH-MM.
011700     MOVE LK-BD-DAY   TO WS-BIRTH-DD.
011800     MOVE LK-PD-MONTH TO WS-PROC-MM.
011900     MOVE LK-PD-DAY   TO WS-PROC-DD.
012000
012100****** PR-0311 - COMPARE MONTH-AND-DAY TOGETHER, NOT MONTH ALONE,
012200****** SO A BIRTHDAY LATER THIS SAME MONTH STILL BORROWS A YEAR.
012300     IF WS-PROC-MMDD < WS-BIRTH-MMDD
012400         SUBTRACT 1 FROM WS-YEARS-ELAPSED.
012500
012600****** PR-0455 - A FUTURE OR BAD BIRTHDATE ON THE MASTER MUST
012700****** NEVER HAND BACK A NEGATIVE AGE TO THE CALLER.
012800     IF WS-YEARS-ELAPSED < 0
012900         MOVE ZERO TO WS-YEARS-ELAPSED.
013000
013100     MOVE WS-YEARS-ELAPSED TO LK-COMPUTED-AGE.
013200     GOBACK.
