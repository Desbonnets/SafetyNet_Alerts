000100******************************************************************
000200*    PERSTRAN  --  PERSON MASTER-MAINTENANCE TRANSACTION RECORD
000300*    ONE TRANSACTION ADDS, CHANGES OR DELETES ONE ENTRY ON THE
000400*    PERSON MASTER.  TRAN-ACTION-CODE DRIVES SNMMAINT; THE
000500*    E-MAIL ADDRESS IS THE MATCH KEY FOR CHANGE/DELETE.
000600*
000700*    USED AS --  01 PERSON-TRANSACTION-REC.  COPY PERSTRAN.
000800******************************************************************
000900     10  TRAN-ACTION-CODE         PIC X(01).
001000         88  TRAN-IS-ADD          VALUE "A".
001100         88  TRAN-IS-CHANGE       VALUE "C".
001200         88  TRAN-IS-DELETE       VALUE "D".
001300     10  TRAN-PERSON-FIRST-NAME   PIC X(20).
001400     10  TRAN-PERSON-LAST-NAME    PIC X(20).
001500     10  TRAN-PERSON-ADDRESS      PIC X(30).
001600     10  TRAN-PERSON-CITY         PIC X(20).
001700     10  TRAN-PERSON-ZIP-CODE     PIC 9(05).
001800     10  TRAN-PERSON-PHONE-NUMBER PIC X(12).
001900     10  TRAN-PERSON-EMAIL-ADDRS  PIC X(40).
002000     10  FILLER                   PIC X(02).
