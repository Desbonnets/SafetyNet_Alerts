000100******************************************************************
000200*    MEDITRAN  --  MEDICAL RECORD MASTER-MAINTENANCE TRANSACTION
000300*    THE (FIRST-NAME, LAST-NAME) PAIR IS THE MATCH KEY FOR
000400*    CHANGE AND DELETE - SEE SNMMAINT 400-SERIES.
000500*
000600*    USED AS --  01 MEDICAL-TRANSACTION-REC.  COPY MEDITRAN.
000700******************************************************************
000800     10  TRAN-ACTION-CODE         PIC X(01).
000900         88  TRAN-IS-ADD          VALUE "A".
001000         88  TRAN-IS-CHANGE       VALUE "C".
001100         88  TRAN-IS-DELETE       VALUE "D".
001200     10  TRAN-MEDICAL-FIRST-NAME  PIC X(20).
001300     10  TRAN-MEDICAL-LAST-NAME   PIC X(20).
001400     10  TRAN-MEDICAL-BIRTHDATE   PIC X(10).
001500     10  TRAN-MEDICAL-MEDICATIONS OCCURS 5 TIMES
001600                                  PIC X(20).
001700     10  TRAN-MEDICAL-ALLERGIES OCCURS 5 TIMES
001800                                  PIC X(15).
001900     10  FILLER                   PIC X(03).
