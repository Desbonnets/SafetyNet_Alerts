000100******************************************************************
000200*    PERSMAST  --  SAFETYNET PERSON MASTER RECORD LAYOUT
000300*    ONE ENTRY PER RESIDENT KNOWN TO THE COMMUNITY ROSTER.
000400*    THE STREET ADDRESS IS THE HOUSEHOLD KEY USED BY THE FIRE-
000500*    STATION, CHILD-ALERT AND FLOOD QUERIES.  E-MAIL IS THE
000600*    UNIQUE PERSON KEY FOR MASTER-MAINTENANCE PURPOSES.
000700*
000800*    USED AS --  01 PERSON-MASTER-REC.  COPY PERSMAST.
000900*           AND  05 PERSON-TABLE-ENTRY OCCURS ... COPY PERSMAST.
001000******************************************************************
001100     10  PERSON-FIRST-NAME        PIC X(20).
001200     10  PERSON-LAST-NAME         PIC X(20).
001300     10  PERSON-ADDRESS           PIC X(30).
001400     10  PERSON-CITY              PIC X(20).
001500     10  PERSON-ZIP-CODE          PIC 9(05).
001600     10  PERSON-PHONE-NUMBER      PIC X(12).
001700     10  PERSON-EMAIL-ADDRS       PIC X(40).
001800****** THE NAMED FIELDS ABOVE TOTAL THE FULL 147-BYTE SAFETYNET
001900****** INTERFACE WIDTH - NO FILLER IS CARRIED ON THIS RECORD.
