000100******************************************************************
000200*    MEDIMAST  --  SAFETYNET MEDICAL RECORD MASTER LAYOUT
000300*    KEYED ON THE (FIRST-NAME, LAST-NAME) PAIR - THERE IS NO
000400*    SEPARATE PERSON-ID ON FILE, SO NAME MATCHING MUST BE EXACT.
000500*    UNUSED MEDICATION/ALLERGY SLOTS ARE LEFT BLANK.
000600*
000700*    USED AS --  01 MEDICAL-MASTER-REC.  COPY MEDIMAST.
000800*           AND  05 MEDICAL-TABLE-ENTRY OCCURS ... COPY MEDIMAST.
000900******************************************************************
001000     10  MEDICAL-FIRST-NAME       PIC X(20).
001100     10  MEDICAL-LAST-NAME        PIC X(20).
001200     10  MEDICAL-BIRTHDATE        PIC X(10).
001300****** MM/DD/YYYY AS ENTERED - NOT EDITED NUMERIC, SEE SNMAGE
001400     10  MEDICAL-MEDICATIONS OCCURS 5 TIMES
001500                                  PIC X(20).
001600     10  MEDICAL-ALLERGIES OCCURS 5 TIMES
001700                                  PIC X(15).
001800****** THE FIELDS ABOVE TOTAL THE FULL 225-BYTE SAFETYNET
001900****** INTERFACE WIDTH - NO FILLER IS CARRIED ON THIS RECORD.
