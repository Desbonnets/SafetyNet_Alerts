000100******************************************************************
000200*    FSTNTRAN  --  FIRE-STATION MASTER-MAINTENANCE TRANSACTION
000300*    THE (ADDRESS, STATION) PAIR IS THE MATCH KEY FOR CHANGE AND
000400*    DELETE.  THE STATION NUMBER MUST BE GREATER THAN ZERO AND
000500*    THE ADDRESS MUST NOT BE BLANK - SEE SNMMAINT 300-SERIES.
000600*
000700*    USED AS --  01 FSTATION-TRANSACTION-REC.  COPY FSTNTRAN.
000800******************************************************************
000900     10  TRAN-ACTION-CODE         PIC X(01).
001000         88  TRAN-IS-ADD          VALUE "A".
001100         88  TRAN-IS-CHANGE       VALUE "C".
001200         88  TRAN-IS-DELETE       VALUE "D".
001300     10  TRAN-FSTATION-ADDRESS    PIC X(30).
001400     10  TRAN-FSTATION-NUMBER     PIC 9(02).
001500     10  FILLER                   PIC X(02).
