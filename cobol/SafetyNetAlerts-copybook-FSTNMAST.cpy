000100******************************************************************
000200*    FSTNMAST  --  SAFETYNET FIRE-STATION ASSIGNMENT RECORD
000300*    MAPS A STREET ADDRESS TO THE STATION NUMBER THAT COVERS IT.
000400*    AN ADDRESS MAY APPEAR UNDER MORE THAN ONE STATION.  THE
000500*    (ADDRESS, STATION) PAIR IS THE UNIQUE KEY.
000600*
000700*    USED AS --  01 FSTATION-MASTER-REC.  COPY FSTNMAST.
000800*           AND  05 FSTATION-TABLE-ENTRY OCCURS ... COPY FSTNMAST.
000900******************************************************************
001000     10  FSTATION-ADDRESS         PIC X(30).
001100     10  FSTATION-NUMBER          PIC 9(02).
001200****** THE TWO FIELDS ABOVE TOTAL THE FULL 32-BYTE SAFETYNET
001300****** INTERFACE WIDTH - NO FILLER IS CARRIED ON THIS RECORD.
